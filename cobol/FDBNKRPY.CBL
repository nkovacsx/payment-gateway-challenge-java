000100
000110* FDBNKRPY.CBL
000120*-------------------------------------------------------------------
000130*  FD and record layout for the BANK-AUTH-REPLY-FILE -- the batch
000140*  stand-in for the live acquiring-bank exchange.  One reply record
000150*  per PAYMENT-REQUEST record, in matching sequence/position.
000160*-------------------------------------------------------------------
000170*  1998-03-02  LF   REQ 1051  ORIGINAL ENTRY
000180*-------------------------------------------------------------------
000190
000200    FD  BANK-AUTH-REPLY-FILE
000210        LABEL RECORDS ARE STANDARD.
000220
000230    01  BANK-AUTH-REPLY-RECORD.
000240        05  BR-AUTHORIZED-FLAG       PIC X(01).
000250            88  BR-BANK-AUTHORIZED       VALUE "Y".
000260            88  BR-BANK-NOT-AUTHORIZED   VALUE "N".
000270        05  BR-AUTHORIZATION-CODE    PIC X(10).
000280        05  BR-REPLY-PRESENT-FLAG    PIC X(01).
000290            88  BR-REPLY-WAS-OBTAINED    VALUE "Y".
000300            88  BR-REPLY-NOT-OBTAINED    VALUE "N".
000310        05  FILLER                   PIC X(08).
