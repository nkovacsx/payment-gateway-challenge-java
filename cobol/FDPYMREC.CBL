000100
000110* FDPYMREC.CBL
000120*-------------------------------------------------------------------
000130*  FD and record layout for the PAYMENT-RECORD-FILE -- the payment
000140*  store.  One record per processed request, appended in the order
000150*  processed; REJECTED requests are stored here too, not discarded.
000160*-------------------------------------------------------------------
000170*  1998-03-02  LF   REQ 1051  ORIGINAL ENTRY
000180*  1999-11-22  LF   REQ 1203  Y2K -- EXPIRY YEAR CARRIED 4 DIGITS
000185*  2005-05-08  MK   REQ 1371  PAYMENT-RECORD-EXPIRY-VIEW IS NOW
000186*                             USED IN PAYMENT-GATEWAY-BATCH TO
000187*                             CROSS MONTH/YEAR IN ONE MOVE.
000188*                             PAYMENT-RECORD-SHORT-VIEW IS NOW
000189*                             USED IN PAYMENT-LOOKUP TO DISPLAY
000190*                             THE IDENTIFYING FIELDS.
000195*-------------------------------------------------------------------
000200
000210    FD  PAYMENT-RECORD-FILE
000220        LABEL RECORDS ARE STANDARD.
000230
000240    01  PAYMENT-RECORD.
000250        05  PY-PAYMENT-ID            PIC X(36).
000260        05  PY-PAYMENT-STATUS        PIC X(10).
000270            88  PY-STATUS-AUTHORIZED     VALUE "AUTHORIZED".
000280            88  PY-STATUS-DECLINED       VALUE "DECLINED".
000290            88  PY-STATUS-REJECTED       VALUE "REJECTED".
000300        05  PY-CARD-NUMBER-LAST4     PIC 9(04).
000310        05  PY-EXPIRY-MONTH          PIC 9(02).
000320        05  PY-EXPIRY-YEAR           PIC 9(04).
000330        05  PY-CURRENCY-CODE         PIC X(03).
000340        05  PY-AMOUNT                PIC 9(09).
000350        05  FILLER                   PIC X(12).
000360
000370*  Lets the month and year travel from the PAYMENT-REQUEST in one
000380*  MOVE instead of two.
000390    01  PAYMENT-RECORD-EXPIRY-VIEW REDEFINES PAYMENT-RECORD.
000400        05  FILLER                   PIC X(50).
000410        05  PYX-EXPIRY-MM-CCYY       PIC 9(06).
000420        05  FILLER                   PIC X(24).
000430
000440*  Short audit view used by the lookup program to echo the key
000450*  identifying fields without re-listing every 05-level by hand.
000460    01  PAYMENT-RECORD-SHORT-VIEW REDEFINES PAYMENT-RECORD.
000470        05  PYS-PAYMENT-ID           PIC X(36).
000480        05  PYS-PAYMENT-STATUS       PIC X(10).
000490        05  PYS-CARD-NUMBER-LAST4    PIC 9(04).
000500        05  FILLER                   PIC X(30).
