000100
000110* FDPYMREQ.CBL
000120*-------------------------------------------------------------------
000130*  FD and record layout for the PAYMENT-REQUEST-FILE -- one incoming
000140*  card-payment submission per record.
000150*-------------------------------------------------------------------
000160*  1998-02-11  LF   REQ 1047  ORIGINAL ENTRY
000170*  1999-11-03  LF   REQ 1203  Y2K -- EXPIRY YEAR CARRIED 4 DIGITS
000175*  2005-05-08  MK   REQ 1371  PAYMENT-REQUEST-EXPIRY-VIEW IS NOW
000176*                             USED IN PAYMENT-GATEWAY-BATCH TO
000177*                             CROSS MONTH/YEAR IN ONE MOVE.
000178*  2005-06-14  MK   REQ 1378  LABEL RECORDS CHANGED TO OMITTED -- THE
000179*                             SELECT FOR THIS FILE IS LINE SEQUENTIAL
000180*                             (A FLAT TEXT FEED, NO PHYSICAL LABEL
000181*                             RECORDS), THE SAME AS THE DRIVER'S OWN
000182*                             CONTROL-REPORT-FILE.  STANDARD WAS LEFT
000183*                             OVER FROM THE ORIGINAL ENTRY AND NEVER
000184*                             MATCHED THE SELECT.
000185*-------------------------------------------------------------------
000190
000200    FD  PAYMENT-REQUEST-FILE
000210        LABEL RECORDS ARE OMITTED.
000215
000220    01  PAYMENT-REQUEST-RECORD.
000230        05  PR-CARD-NUMBER           PIC X(19).
000240        05  PR-EXPIRY-MONTH          PIC 9(02).
000250        05  PR-EXPIRY-YEAR           PIC 9(04).
000260        05  PR-CURRENCY-CODE         PIC X(03).
000270        05  PR-AMOUNT                PIC 9(09).
000280        05  PR-CVV                   PIC X(04).
000290        05  FILLER                   PIC X(09).
000295
000300*  Lets the month and year travel to the PAYMENT-RECORD in one MOVE
000310*  instead of two.
000320    01  PAYMENT-REQUEST-EXPIRY-VIEW REDEFINES PAYMENT-REQUEST-RECORD.
000330        05  FILLER                   PIC X(19).
000340        05  PRX-EXPIRY-MM-CCYY       PIC 9(06).
000350        05  FILLER                   PIC X(25).
