000100
000110* PL-LOOK-UP-PAYMENT-RECORD.CBL
000120*-------------------------------------------------------------------
000130*    Paragraph library -- sequential scan of the PAYMENT-RECORD-FILE
000140*    for the row whose PY-PAYMENT-ID matches W-ENTERED-PAYMENT-ID.
000150*    The payment store has no index (the original store is an
000160*    in-memory map with no ordering guarantee), so every lookup is a
000170*    straight front-to-back scan.  The caller must have the file
000180*    open on INPUT and positioned at the front before the first
000190*    PERFORM of SEARCH-FOR-THE-PAYMENT-RECORD.
000200*-------------------------------------------------------------------
000210*    1998-03-16  LF   REQ 1058  ORIGINAL ENTRY
000220*-------------------------------------------------------------------
000230
000240*  FLAG RESET ON EVERY CALL -- A PRIOR SEARCH'S "FOUND" CANNOT LEAK
000250*  INTO THIS ONE SINCE THE CALLER RE-OPENS THE FILE BEFORE EACH SEARCH
000260*  BUT DOES NOT TOUCH THIS FLAG ITSELF.
000270
000280SEARCH-FOR-THE-PAYMENT-RECORD.
000290
000300    MOVE "N" TO W-FOUND-PAYMENT-RECORD.
000310
000320*  PRIMING READ -- THE UNTIL BELOW TESTS FOUND-PAYMENT-RECORD BEFORE
000330*  IT HAS A RECORD TO TEST, SO ONE RECORD HAS TO BE IN HAND FIRST.
000340
000350    PERFORM READ-PAYMENT-RECORD-NEXT.
000360    PERFORM TEST-AND-READ-NEXT-PAYMENT-RECORD
000370                          UNTIL FOUND-PAYMENT-RECORD
000380                             OR END-OF-PAYMENT-RECORD-FILE.
000390*_____________________________________________________________________
000400
000410*  ONE RECORD, ONE COMPARE -- IF IT IS NOT THE ONE WE WANT, READ THE
000420*  NEXT AND LET THE CALLING PERFORM'S UNTIL DECIDE WHETHER TO COME
000430*  BACK HERE AGAIN.
000440
000450TEST-AND-READ-NEXT-PAYMENT-RECORD.
000460
000470    IF PY-PAYMENT-ID EQUAL W-ENTERED-PAYMENT-ID
000480       MOVE "Y" TO W-FOUND-PAYMENT-RECORD
000490    ELSE
000500       PERFORM READ-PAYMENT-RECORD-NEXT.
000510*_____________________________________________________________________
000520
000530*  PLAIN SEQUENTIAL READ -- NO KEY, NO SKIP-AHEAD, JUST THE NEXT
000540*  PHYSICAL RECORD IN THE STORE.
000550
000560READ-PAYMENT-RECORD-NEXT.
000570
000580    READ PAYMENT-RECORD-FILE NEXT RECORD
000590       AT END
000600          MOVE "Y" TO W-END-OF-PAYMENT-RECORD-FILE.
000610*_____________________________________________________________________
