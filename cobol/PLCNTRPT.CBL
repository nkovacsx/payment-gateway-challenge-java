000100
000110* PLCNTRPT.CBL
000120*-------------------------------------------------------------------
000130*    Paragraph library for the CONTROL-REPORT -- end-of-run totals
000140*    for the payment-gateway batch.  COPY'd by payment-gateway-batch
000150*    into its own PROCEDURE DIVISION; the TITLE/HEADING/DETAIL print
000160*    lines and the W-CONTROL-TOTALS counters are expected to already
000170*    be declared in the caller's WORKING-STORAGE SECTION.
000180*-------------------------------------------------------------------
000190*    1998-03-09  LF   REQ 1051  ORIGINAL ENTRY
000200*-------------------------------------------------------------------
000210
000220PRINT-HEADINGS.
000230
000240    ADD 1 TO W-PAGE-COUNT.
000250    MOVE W-PAGE-COUNT       TO D-PAGE-NUMBER.
000260
000270    MOVE SPACES             TO PRINTER-RECORD.
000280    WRITE PRINTER-RECORD    AFTER ADVANCING C01.
000290
000300    MOVE TITLE              TO PRINTER-RECORD.
000310    WRITE PRINTER-RECORD    BEFORE ADVANCING 1.
000320    MOVE SPACES             TO PRINTER-RECORD.
000330    WRITE PRINTER-RECORD    BEFORE ADVANCING 1.
000340    MOVE HEADING-1           TO PRINTER-RECORD.
000350    WRITE PRINTER-RECORD    BEFORE ADVANCING 1.
000360    MOVE HEADING-2           TO PRINTER-RECORD.
000370    WRITE PRINTER-RECORD    BEFORE ADVANCING 1.
000380
000390    MOVE ZERO TO W-PRINTED-LINES.
000400*_____________________________________________________________________
000410
000420PRINT-CONTROL-TOTALS.
000430
000440    MOVE SPACES              TO PRINTER-RECORD.
000450    WRITE PRINTER-RECORD     BEFORE ADVANCING 1.
000460
000470    MOVE "AUTHORIZED"         TO D-DESCRIPTION.
000480    MOVE W-AUTHORIZED-COUNT    TO D-COUNT-EDIT.
000490    MOVE W-AUTHORIZED-AMOUNT   TO D-AMOUNT-EDIT.
000500    MOVE DETAIL-TOTAL-LINE    TO PRINTER-RECORD.
000510    WRITE PRINTER-RECORD      BEFORE ADVANCING 1.
000520    ADD 1 TO W-PRINTED-LINES.
000530
000540    MOVE "DECLINED"           TO D-DESCRIPTION.
000550    MOVE W-DECLINED-COUNT      TO D-COUNT-EDIT.
000560    MOVE W-DECLINED-AMOUNT     TO D-AMOUNT-EDIT.
000570    MOVE DETAIL-TOTAL-LINE    TO PRINTER-RECORD.
000580    WRITE PRINTER-RECORD      BEFORE ADVANCING 1.
000590    ADD 1 TO W-PRINTED-LINES.
000600
000610    MOVE "REJECTED"           TO D-DESCRIPTION.
000620    MOVE W-REJECTED-COUNT      TO D-COUNT-EDIT.
000630    MOVE W-REJECTED-AMOUNT     TO D-AMOUNT-EDIT.
000640    MOVE DETAIL-TOTAL-LINE    TO PRINTER-RECORD.
000650    WRITE PRINTER-RECORD      BEFORE ADVANCING 1.
000660    ADD 1 TO W-PRINTED-LINES.
000670
000680    MOVE SPACES               TO PRINTER-RECORD.
000690    WRITE PRINTER-RECORD      BEFORE ADVANCING 1.
000700
000710    MOVE W-RUN-RECORD-COUNT    TO D-GRAND-COUNT-EDIT.
000720    MOVE GRAND-TOTAL-LINE     TO PRINTER-RECORD.
000730    WRITE PRINTER-RECORD      BEFORE ADVANCING 1.
000740    ADD 2 TO W-PRINTED-LINES.
000750*_____________________________________________________________________
000760
000770FINALIZE-PAGE.
000780
000790    MOVE SPACES               TO PRINTER-RECORD.
000800    WRITE PRINTER-RECORD      BEFORE ADVANCING 1.
000810*_____________________________________________________________________
