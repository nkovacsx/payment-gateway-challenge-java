000100
000110* SLBNKRPY.CBL
000120*-------------------------------------------------------------------
000130*  SELECT clause for the BANK-AUTH-REPLY-FILE (the pre-staged
000140*  stand-in for the acquiring-bank exchange in the batch build).
000150*-------------------------------------------------------------------
000160*  1998-03-02  LF   REQ 1051  ORIGINAL ENTRY
000170*-------------------------------------------------------------------
000180
000190    SELECT BANK-AUTH-REPLY-FILE
000200        ASSIGN TO BNKRPYIN
000210        ORGANIZATION IS SEQUENTIAL.
