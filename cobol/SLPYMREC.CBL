000100
000110* SLPYMREC.CBL
000120*-------------------------------------------------------------------
000130*  SELECT clause for the PAYMENT-RECORD-FILE (the payment store).
000140*-------------------------------------------------------------------
000150*  1998-03-02  LF   REQ 1051  ORIGINAL ENTRY
000160*-------------------------------------------------------------------
000170
000180    SELECT PAYMENT-RECORD-FILE
000190        ASSIGN TO PYMRECOT
000200        ORGANIZATION IS SEQUENTIAL.
