000100
000110* SLPYMREQ.CBL
000120*-------------------------------------------------------------------
000130*  SELECT clause for the PAYMENT-REQUEST-FILE.
000140*  One incoming card-payment submission per record, read in file
000150*  sequence (no key) -- the nightly/intra-day authorization queue.
000160*-------------------------------------------------------------------
000170*  1998-02-11  LF   REQ 1047  ORIGINAL ENTRY
000180*-------------------------------------------------------------------
000190
000200    SELECT PAYMENT-REQUEST-FILE
000210        ASSIGN TO PYMREQIN
000220        ORGANIZATION IS LINE SEQUENTIAL.
