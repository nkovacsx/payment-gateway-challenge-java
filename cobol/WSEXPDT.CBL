000100
000110* WSEXPDT.CBL
000120*-------------------------------------------------------------------
000130*    WORKING-STORAGE used by the expiry-date-is-current check in
000140*    payment-validator.  Adapted from the old WSDATE.CBL date-entry
000150*    work area -- the leap-year remainder arithmetic is the same
000160*    trick, now driven off SYSTEM DATE instead of an operator ACCEPT.
000170*-------------------------------------------------------------------
000180*    Variables received from the calling paragraph:
000190*       EXPD-EXPIRY-CCYY   ---  4-digit expiry year
000200*       EXPD-EXPIRY-MM     ---  2-digit expiry month (1-12)
000210*    Result returned to the calling paragraph:
000220*       EXPD-EXPIRY-IS-CURRENT  ---  88-level, true if not yet expired
000230*-------------------------------------------------------------------
000240*    1998-02-11  LF   REQ 1047  ORIGINAL ENTRY
000250*    1999-11-22  LF   REQ 1203  Y2K -- CCYY CARRIED AS 4 DIGITS THRU
000260*-------------------------------------------------------------------
000270
000280    77  EXPD-EXPIRY-CCYY             PIC 9(04).
000290    77  EXPD-EXPIRY-MM               PIC 9(02).
000300
000310    01  EXPD-TODAY-CCYYMMDD          PIC 9(08).
000320    01  EXPD-TODAY-DATE-FIELDS REDEFINES EXPD-TODAY-CCYYMMDD.
000330        05  EXPD-TODAY-CCYY          PIC 9(04).
000340        05  EXPD-TODAY-MM            PIC 9(02).
000350        05  EXPD-TODAY-DD            PIC 9(02).
000360
000370    01  EXPD-LAST-DAY-CCYYMMDD       PIC 9(08).
000380    01  EXPD-LAST-DAY-DATE-FIELDS REDEFINES EXPD-LAST-DAY-CCYYMMDD.
000390        05  EXPD-LAST-DAY-CCYY       PIC 9(04).
000400        05  EXPD-LAST-DAY-MM         PIC 9(02).
000410        05  EXPD-LAST-DAY-DD         PIC 9(02).
000420
000430    01  EXPD-DAYS-IN-MONTH-TABLE.
000440        05  EXPD-DAYS-IN-MONTH       PIC 99 OCCURS 12 TIMES.
000450
000460    01  W-EXPD-LEAP-YEAR-FLAG        PIC X.
000470        88  EXPD-YEAR-IS-LEAP        VALUE "Y".
000480
000490    01  W-EXPD-EXPIRY-IS-CURRENT     PIC X.
000500        88  EXPD-EXPIRY-IS-CURRENT   VALUE "Y".
000510
000520    77  EXPD-LEAP-YEAR-REMAINDER-4   PIC 999   COMP.
000530    77  EXPD-LEAP-YEAR-REMAINDER-100 PIC 999   COMP.
000540    77  EXPD-LEAP-YEAR-REMAINDER-400 PIC 999   COMP.
000550    77  EXPD-LEAP-YEAR-DUMMY-QUO     PIC 9999  COMP.
000560    77  EXPD-TABLE-INDEX             PIC 99    COMP.
