000100
000110    IDENTIFICATION DIVISION.
000120    PROGRAM-ID. bank-service.
000130    AUTHOR. L FORTUNATO.
000140    INSTALLATION. DATA PROCESSING - PAYMENT GATEWAY BATCH PROCESSOR.
000150    DATE-WRITTEN. 03/16/1998.
000160    DATE-COMPILED.
000170    SECURITY. UNCLASSIFIED.
000180*-------------------------------------------------------------------
000190*    CHANGE LOG
000200*-------------------------------------------------------------------
000210*  DATE        INIT  REQUEST   DESCRIPTION
000220*  ----------  ----  --------  -------------------------------------
000230*  03/16/1998  LF    REQ-1058  ORIGINAL ENTRY - BUILDS THE AUTH
000240*                              REQUEST SENT TO THE ACQUIRING BANK
000250*                              AND INTERPRETS THE REPLY BACK INTO
000260*                              AN AUTHORIZED/DECLINED OUTCOME.  THE
000270*                              OLD PAYMENT-MODE PROGRAM'S "SELECT
000280*                              HOW THE VOUCHER IS PAID" SWITCH LOGIC
000290*                              IS REUSED HERE FOR THE OUTCOME
000300*                              DISPATCH.
000310*  04/02/1998  LF    REQ-1061  REJECT THE REPLY AS DECLINED WHEN NO
000320*                              REPLY WAS OBTAINED FROM THE BANK.
000330*  11/22/1999  LF    REQ-1203  Y2K -- EXPIRY DATE SENT TO THE BANK
000340*                              NOW FORMATTED CCYY, WAS YY.
000350*  06/14/2002  RC    REQ-1299  ADDED AUDIT TRACE OF THE MASKED
000360*                              AUTHORIZATION CODE FOR THE HELP DESK.
000370*  02/19/2005  MK    REQ-1360  CALL COUNTER ADDED TO THE TRACE LINE
000380*                              SO DUPLICATE CALLS SHOW UP IN THE LOG.
000390*  06/14/2005  MK    REQ-1378  NARRATIVE COMMENTS ADDED THROUGH
000400*                              WORKING-STORAGE AND THE PROCEDURE
000410*                              DIVISION AT THE AUDITOR'S REQUEST --
000420*                              NO LOGIC CHANGED.
000430*-------------------------------------------------------------------
000440    ENVIRONMENT DIVISION.
000450    CONFIGURATION SECTION.
000460
000470*  CALLED SUBPROGRAM, NO FILES OF ITS OWN -- NUMERIC-CLASS IS CARRIED
000480*  OVER FROM THE OTHER PROGRAMS IN THIS APPLICATION EVEN THOUGH THIS
000490*  ONE DOES NOT CURRENTLY USE IT, SO A FUTURE CVV OR CARD-NUMBER
000500*  RE-CHECK ADDED HERE WOULD NOT NEED A NEW SPECIAL-NAMES ENTRY.
000510
000520    SPECIAL-NAMES.
000530        CLASS NUMERIC-CLASS IS "0" THRU "9".
000540
000550    DATA DIVISION.
000560    WORKING-STORAGE SECTION.
000570
000580*  THE TWO-CHARACTER COMBINED FIELD EXISTS SO A SINGLE 88-LEVEL TEST
000590*  CAN DECIDE AUTHORIZED VERSUS DECLINED IN ONE SHOT, INSTEAD OF A
000600*  NESTED IF ON THE BANK'S OWN FLAG AND THE REPLY-PRESENT FLAG
000610*  SEPARATELY.  POSITION 1 IS THE BANK'S AUTHORIZED-FLAG ("A"/"D"/"N"),
000620*  POSITION 2 IS WHETHER A REPLY WAS OBTAINED AT ALL ("Y"/"N").
000630
000640    01  W-BANK-OUTCOME-COMBINED      PIC XX.
000650        88  W-OUTCOME-IS-AUTHORIZED    VALUE "AY".
000660        88  W-OUTCOME-IS-DECLINED      VALUE "DY" "AN" "NN" "NY".
000670
000680*  W-EXPIRY-MM-EDIT IS A ONE-FIELD SCRATCH AREA USED ONLY TO GET THE
000690*  EXPIRY MONTH FROM ITS NUMERIC LINKAGE FORM INTO THE TWO-BYTE
000700*  DISPLAY FORM THE BANK'S "MM/YYYY" FORMAT EXPECTS.  THE TWO TRACE
000710*  FIELDS BELOW FEED THE HELP-DESK AUDIT LINES WRITTEN BY
000720*  BUILD-THE-AUTH-REQUEST AND INTERPRET-THE-BANK-REPLY.
000730
000740    01  W-EXPIRY-MM-EDIT              PIC 99.
000750    01  W-AUDIT-TRACE-LINE            PIC X(40).
000760    01  W-BANK-SERVICE-CALL-COUNT     PIC 9(07)   COMP.
000770    01  W-CALL-COUNT-EDIT             PIC 9(07).
000780
000790*  FOUR LINKAGE RECORDS, IN THE ORDER THE DRIVER PASSES THEM: THE
000800*  INCOMING REQUEST (READ-ONLY HERE), THE OUTGOING AUTH REQUEST THIS
000810*  PROGRAM BUILDS, THE STAGED BANK REPLY (READ-ONLY HERE, ALREADY
000820*  FETCHED BY THE DRIVER) AND THE TWO-FIELD OUTCOME THIS PROGRAM HANDS
000830*  BACK.
000840
000850    LINKAGE SECTION.
000860
000870    01  LK-PAYMENT-REQUEST.
000880        05  LK-CARD-NUMBER            PIC X(19).
000890        05  LK-EXPIRY-MONTH           PIC 9(02).
000900        05  LK-EXPIRY-YEAR            PIC 9(04).
000910        05  LK-CURRENCY-CODE          PIC X(03).
000920        05  LK-AMOUNT                 PIC 9(09).
000930        05  LK-CVV                    PIC X(04).
000940
000950*  BUILT FRESH BY BUILD-THE-AUTH-REQUEST EVERY CALL.  THE TWO
000960*  REDEFINITIONS BELOW GIVE BUILD-THE-AUTH-REQUEST A WAY TO LAY THE
000970*  "MM/YYYY" EXPIRY STRING INTO THE RECORD WITHOUT A SEPARATE STRING
000980*  STATEMENT, AND A WAY TO PULL THE LAST FOUR CARD DIGITS BACK OUT FOR
000990*  THE AUDIT TRACE LINE WITHOUT RE-PARSING THE CARD NUMBER A SECOND
001000*  TIME.
001010
001020    01  LK-BANK-AUTH-REQUEST.
001030        05  LK-AUTH-REQ-CARD-NUMBER   PIC X(19).
001040        05  LK-AUTH-REQ-EXPIRY-DATE   PIC X(07).
001050        05  LK-AUTH-REQ-CURRENCY-CODE PIC X(03).
001060        05  LK-AUTH-REQ-AMOUNT        PIC 9(09).
001070        05  LK-AUTH-REQ-CVV           PIC X(04).
001080    01  LK-AUTH-REQUEST-EXPIRY-VIEW REDEFINES LK-BANK-AUTH-REQUEST.
001090        05  FILLER                    PIC X(19).
001100        05  LK-AUTH-REQ-EXPIRY-MM     PIC X(02).
001110        05  LK-AUTH-REQ-EXPIRY-SLASH  PIC X(01).
001120        05  LK-AUTH-REQ-EXPIRY-CCYY   PIC X(04).
001130        05  FILLER                    PIC X(16).
001140    01  LK-AUTH-REQUEST-MASK-VIEW REDEFINES LK-BANK-AUTH-REQUEST.
001150        05  FILLER                    PIC X(15).
001160        05  LK-AUTH-REQ-LAST-FOUR     PIC X(04).
001170        05  FILLER                    PIC X(17).
001180
001190*  ARRIVES ALREADY POPULATED -- THE DRIVER READ THE STAGED REPLY
001200*  BEFORE MAKING THIS CALL, NOT THIS PROGRAM.  THE AUDIT-VIEW
001210*  REDEFINITION BELOW MASKS THE AUTHORIZATION CODE DOWN TO FOUR BYTES
001220*  FOR REQ-1299'S HELP-DESK TRACE LINE, SO THE FULL CODE NEVER HITS
001230*  THE DISPLAY LOG.
001240
001250    01  LK-BANK-AUTH-REPLY.
001260        05  LK-BANK-AUTHORIZED-FLAG   PIC X(01).
001270            88  LK-BANK-AUTHORIZED        VALUE "Y".
001280            88  LK-BANK-NOT-AUTHORIZED    VALUE "N".
001290        05  LK-BANK-AUTHORIZATION-CODE PIC X(10).
001300        05  LK-REPLY-PRESENT-FLAG     PIC X(01).
001310            88  LK-REPLY-WAS-OBTAINED     VALUE "Y".
001320            88  LK-REPLY-NOT-OBTAINED     VALUE "N".
001330    01  LK-BANK-AUTH-REPLY-AUDIT-VIEW REDEFINES LK-BANK-AUTH-REPLY.
001340        05  FILLER                    PIC X(01).
001350        05  LK-AUTH-CODE-MASKED       PIC X(04).
001360        05  FILLER                    PIC X(06).
001370
001380    01  LK-AUTHORIZED-FLAG            PIC X.
001390        88  LK-PAYMENT-WAS-AUTHORIZED   VALUE "Y".
001400
001410    01  LK-AUTHORIZATION-CODE         PIC X(10).
001420
001430    PROCEDURE DIVISION USING LK-PAYMENT-REQUEST
001440                             LK-BANK-AUTH-REQUEST
001450                             LK-BANK-AUTH-REPLY
001460                             LK-AUTHORIZED-FLAG
001470                             LK-AUTHORIZATION-CODE.
001480
001490*  CALLED ONCE PER AUTHORIZED-PATH REQUEST -- A REQUEST REJECTED BY
001500*  PAYMENT-VALIDATOR NEVER REACHES THIS PROGRAM AT ALL, SO THE CALL
001510*  COUNT BELOW ONLY EVER COUNTS REQUESTS THAT MADE IT PAST VALIDATION.
001520*  W-BANK-SERVICE-CALL-COUNT IS NEVER RESET, SO IT RUNS FOR THE LIFE
001530*  OF THE PROGRAM EXECUTION, THE SAME AS THE DRIVER'S OWN
001540*  W-PAYMENT-ID-COUNTER.
001550
001560MAIN-LINE.
001570
001580    ADD 1 TO W-BANK-SERVICE-CALL-COUNT.
001590    PERFORM BUILD-THE-AUTH-REQUEST.
001600    PERFORM INTERPRET-THE-BANK-REPLY.
001610
001620    GOBACK.
001630*_____________________________________________________________________
001640
001650BUILD-THE-AUTH-REQUEST.
001660
001670*  THE BANK WANTS THE EXPIRY AS "MM/YYYY" -- BUILD IT IN THE
001680*  EXPIRY-VIEW REDEFINITION SO THE SLASH FALLS OUT OF THE LAYOUT
001690*  RATHER THAN BEING STRING'D TOGETHER BYTE BY BYTE.
001700
001710    MOVE LK-CARD-NUMBER     TO LK-AUTH-REQ-CARD-NUMBER.
001720    MOVE LK-CURRENCY-CODE   TO LK-AUTH-REQ-CURRENCY-CODE.
001730    MOVE LK-AMOUNT          TO LK-AUTH-REQ-AMOUNT.
001740    MOVE LK-CVV             TO LK-AUTH-REQ-CVV.
001750
001760    MOVE LK-EXPIRY-MONTH    TO W-EXPIRY-MM-EDIT.
001770    MOVE W-EXPIRY-MM-EDIT   TO LK-AUTH-REQ-EXPIRY-MM.
001780    MOVE "/"                TO LK-AUTH-REQ-EXPIRY-SLASH.
001790    MOVE LK-EXPIRY-YEAR     TO LK-AUTH-REQ-EXPIRY-CCYY.
001800
001810*  REQ-1360 -- THE CALL COUNTER IS STRUNG INTO THE TRACE LINE ITSELF
001820*  SO A HELP-DESK ANALYST SCANNING THE JOB LOG CAN SPOT TWO CALLS
001830*  CARRYING THE SAME LAST-FOUR DIGITS BACK TO BACK, WHICH USUALLY
001840*  MEANS A REQUEST WAS SUBMITTED TWICE UPSTREAM.
001850
001860    MOVE W-BANK-SERVICE-CALL-COUNT TO W-CALL-COUNT-EDIT.
001870    MOVE SPACES             TO W-AUDIT-TRACE-LINE.
001880    STRING "BANK-SERVICE CALL " W-CALL-COUNT-EDIT
001890           " SENT LAST4 " LK-AUTH-REQ-LAST-FOUR
001900           DELIMITED BY SIZE INTO W-AUDIT-TRACE-LINE.
001910    DISPLAY W-AUDIT-TRACE-LINE.
001920*_____________________________________________________________________
001930
001940*  TAKES THE REPLY THE DRIVER ALREADY READ AND DECIDES WHAT THIS
001950*  PROGRAM'S TWO OUTPUT FIELDS SHOULD SAY.  REQ-1061 IS WHAT MADE A
001960*  MISSING REPLY DECLINE RATHER THAN BLOW UP ON AN UNINITIALIZED FLAG
001970*  -- THE DRIVER'S OWN MAP-AUTHORIZATION-OUTCOME LATER RECASTS THAT
001980*  SAME "NO REPLY" CASE AS REJECTED RATHER THAN DECLINED, SO THE TWO
001990*  PROGRAMS DO NOT DISAGREE ON WHAT A MISSING REPLY MEANS -- THEY
002000*  SIMPLY ANSWER TWO DIFFERENT QUESTIONS AT TWO DIFFERENT POINTS IN
002010*  THE RUN.
002020
002030INTERPRET-THE-BANK-REPLY.
002040
002050*  THE OUTCOME IS DRIVEN OFF TWO FLAGS COMING BACK FROM THE BANK --
002060*  WHETHER A REPLY WAS EVEN OBTAINED, AND IF SO WHETHER IT WAS
002070*  AUTHORIZED.  NO REPLY IS TREATED THE SAME AS A DECLINE.
002080
002090    MOVE SPACE TO LK-AUTHORIZED-FLAG.
002100    MOVE SPACES TO LK-AUTHORIZATION-CODE.
002110
002120    IF LK-REPLY-WAS-OBTAINED
002130       MOVE LK-BANK-AUTHORIZED-FLAG TO W-BANK-OUTCOME-COMBINED (1:1)
002140       MOVE "Y"                    TO W-BANK-OUTCOME-COMBINED (2:1)
002150    ELSE
002160       MOVE "N"                    TO W-BANK-OUTCOME-COMBINED (1:1)
002170       MOVE "N"                    TO W-BANK-OUTCOME-COMBINED (2:1).
002180
002190    IF W-OUTCOME-IS-AUTHORIZED
002200       MOVE "Y" TO LK-AUTHORIZED-FLAG
002210       MOVE LK-BANK-AUTHORIZATION-CODE TO LK-AUTHORIZATION-CODE
002220    ELSE
002230       MOVE "N" TO LK-AUTHORIZED-FLAG.
002240
002250    MOVE SPACES             TO W-AUDIT-TRACE-LINE.
002260    STRING "BANK-SERVICE REPLY CODE MASK " LK-AUTH-CODE-MASKED
002270           DELIMITED BY SIZE INTO W-AUDIT-TRACE-LINE.
002280    DISPLAY W-AUDIT-TRACE-LINE.
002290*_____________________________________________________________________
