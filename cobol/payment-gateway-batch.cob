000100
000110    IDENTIFICATION DIVISION.
000120    PROGRAM-ID. payment-gateway-batch.
000130    AUTHOR. L FORTUNATO.
000140    INSTALLATION. DATA PROCESSING - PAYMENT GATEWAY BATCH PROCESSOR.
000150    DATE-WRITTEN. 02/11/1998.
000160    DATE-COMPILED.
000170    SECURITY. UNCLASSIFIED.
000180*-------------------------------------------------------------------
000190*    CHANGE LOG
000200*-------------------------------------------------------------------
000210*  DATE        INIT  REQUEST   DESCRIPTION
000220*  ----------  ----  --------  -------------------------------------
000230*  02/11/1998  LF    REQ-1047  ORIGINAL ENTRY - NIGHTLY BATCH DRIVER
000240*                              FOR THE CARD-PAYMENT QUEUE.  REPLACES
000250*                              THE OLD MENU-DRIVEN ACCOUNTS-PAYABLE
000260*                              FRONT END FOR THIS APPLICATION --
000270*                              THIS JOB RUNS UNATTENDED OFF THE
000280*                              OVERNIGHT SCHEDULE.
000290*  03/02/1998  LF    REQ-1051  ADDED THE PAYMENT-RECORD STORE AND
000300*                              THE CONTROL-REPORT TOTALS.
000310*  03/16/1998  LF    REQ-1058  CALLS OUT TO BANK-SERVICE FOR THE
000320*                              AUTHORIZATION STEP.
000330*  11/22/1999  LF    REQ-1203  Y2K -- EXPIRY YEAR CARRIED 4 DIGITS,
000340*                              PAYMENT-ID COUNTER WIDENED.
000350*  04/18/2001  RC    REQ-1287  REJECTED RECORDS NOW WRITTEN TO THE
000360*                              STORE INSTEAD OF BEING DROPPED, SO
000370*                              THE CONTROL-REPORT COUNT TIES OUT.
000380*  09/06/2004  MK    REQ-1344  GRAND TOTAL LINE ADDED TO THE
000390*                              CONTROL-REPORT.
000400*  02/19/2005  MK    REQ-1360  A MISSING BANK REPLY WAS BEING TOTALED
000410*                              AS DECLINED.  MAP-AUTHORIZATION-OUTCOME
000420*                              ADDED SO A MISSING REPLY TIES OUT AS
000430*                              REJECTED, THE SAME AS A VALIDATION
000440*                              FAILURE.
000450*  05/08/2005  MK    REQ-1371  BANK-AUTH-REPLY-FILE WAS ONLY BEING READ
000460*                              FOR REQUESTS THAT PASSED VALIDATION, SO
000470*                              A REJECTED REQUEST LEFT THE REPLY FILE
000480*                              ONE RECORD BEHIND FOR THE REST OF THE
000490*                              RUN.  THE READ-NEXT-REPLY STEP IS NOW
000500*                              UNCONDITIONAL AND THE READ/VALIDATE/
000510*                              AUTHORIZE/POST SEQUENCE IS RECAST AS A
000520*                              NUMBERED-PARAGRAPH RANGE SO THE REJECT
000530*                              PATH IS A GO TO OUT OF THE RANGE RATHER
000540*                              THAN A SECOND COPY OF THE POSTING LOGIC.
000550*                              THE REQUEST/RECORD EXPIRY-VIEW
000560*                              REDEFINITIONS ARE NOW USED FOR THIS --
000570*                              MONTH AND YEAR CROSS IN ONE MOVE.
000580*  06/14/2005  MK    REQ-1378  CONTROL-REPORT-FILE'S LABEL RECORDS
000590*                              CLAUSE NOW MATCHES PAYMENT-REQUEST-FILE'S
000600*                              (BOTH LINE SEQUENTIAL, BOTH OMITTED --
000610*                              SEE FDPYMREQ.CBL).  NARRATIVE COMMENTS
000620*                              ADDED THROUGH THE PROCEDURE DIVISION AT
000630*                              THE AUDITOR'S REQUEST SO THE RUN CAN BE
000640*                              FOLLOWED PARAGRAPH BY PARAGRAPH WITHOUT
000650*                              PULLING THE CHANGE LOG AND THE SOURCE
000660*                              SIDE BY SIDE.
000670*-------------------------------------------------------------------
000680    ENVIRONMENT DIVISION.
000690    CONFIGURATION SECTION.
000700    SPECIAL-NAMES.
000710        C01 IS TOP-OF-FORM.
000720        CLASS NUMERIC-CLASS IS "0" THRU "9".
000730
000740    INPUT-OUTPUT SECTION.
000750    FILE-CONTROL.
000760
000770*  THREE SELECTS COME IN OFF COPYBOOKS -- THE REQUEST QUEUE, THE
000780*  STAGED BANK REPLY FEED AND THE PAYMENT STORE -- SO A SECOND PROGRAM
000790*  THAT NEEDS THE SAME FILE (PAYMENT-LOOKUP OPENS PAYMENT-RECORD-FILE
000800*  TOO) PICKS UP THE IDENTICAL SELECT WITHOUT RETYPING IT.
000810
000820        COPY "SLPYMREQ.CBL".
000830        COPY "SLBNKRPY.CBL".
000840        COPY "SLPYMREC.CBL".
000850
000860*  THE CONTROL-REPORT HAS NO OTHER READER, SO ITS SELECT STAYS INLINE
000870*  RATHER THAN GOING OUT TO ITS OWN COPYBOOK.
000880
000890        SELECT CONTROL-REPORT-FILE
000900               ASSIGN TO CNTRPRT
000910               ORGANIZATION IS LINE SEQUENTIAL.
000920
000930    DATA DIVISION.
000940    FILE SECTION.
000950
000960        COPY "FDPYMREQ.CBL".
000970        COPY "FDBNKRPY.CBL".
000980        COPY "FDPYMREC.CBL".
000990
001000*  PRINTER-RECORD IS A PLAIN 80-BYTE LINE -- EVERY LAYOUT BUILT IN
001010*  WORKING-STORAGE (TITLE, HEADING-1/2, DETAIL-TOTAL-LINE,
001020*  GRAND-TOTAL-LINE) IS MOVED IN HERE BEFORE THE WRITE, SO THIS ONE
001030*  FD SERVES ALL FIVE OF THEM.
001040
001050        FD  CONTROL-REPORT-FILE
001060            LABEL RECORDS ARE OMITTED.
001070        01  PRINTER-RECORD              PIC X(80).
001080
001090    WORKING-STORAGE SECTION.
001100
001110*  TITLE THROUGH GRAND-TOTAL-LINE ARE THE FIVE PRINT-LINE LAYOUTS FOR
001120*  THE CONTROL-REPORT.  THEY ARE BUILT HERE IN WORKING-STORAGE RATHER
001130*  THAN MOVED STRAIGHT TO PRINTER-RECORD BECAUSE PLCNTRPT.CBL'S
001140*  PARAGRAPHS ONLY KNOW HOW TO WRITE PRINTER-RECORD -- EACH LAYOUT IS
001150*  MOVED INTO PRINTER-RECORD JUST BEFORE THE WRITE.
001160
001170        01  TITLE.
001180            05  FILLER                  PIC X(30) VALUE SPACES.
001190            05  FILLER                  PIC X(22)
001200                                    VALUE "PAYMENT CONTROL REPORT".
001210            05  FILLER                  PIC X(18) VALUE SPACES.
001220            05  FILLER                  PIC X(05) VALUE "PAGE:".
001230            05  D-PAGE-NUMBER           PIC ZZZ9.
001240
001250        01  HEADING-1.
001260            05  FILLER                  PIC X(14) VALUE "DISPOSITION".
001270            05  FILLER                  PIC X(10) VALUE SPACES.
001280            05  FILLER                  PIC X(10) VALUE "COUNT".
001290            05  FILLER                  PIC X(08) VALUE SPACES.
001300            05  FILLER                  PIC X(14) VALUE "AMOUNT".
001310
001320        01  HEADING-2.
001330            05  FILLER                  PIC X(14) VALUE ALL "-".
001340            05  FILLER                  PIC X(10) VALUE SPACES.
001350            05  FILLER                  PIC X(10) VALUE ALL "-".
001360            05  FILLER                  PIC X(08) VALUE SPACES.
001370            05  FILLER                  PIC X(14) VALUE ALL "-".
001380
001390        01  DETAIL-TOTAL-LINE.
001400            05  D-DESCRIPTION           PIC X(14).
001410            05  FILLER                  PIC X(10) VALUE SPACES.
001420            05  D-COUNT-EDIT            PIC ZZZ,ZZ9.
001430            05  FILLER                  PIC X(08) VALUE SPACES.
001440            05  D-AMOUNT-EDIT           PIC Z,ZZZ,ZZZ,ZZ9.
001450
001460        01  GRAND-TOTAL-LINE.
001470            05  FILLER                  PIC X(14) VALUE "RUN TOTAL".
001480            05  FILLER                  PIC X(10) VALUE SPACES.
001490            05  D-GRAND-COUNT-EDIT      PIC ZZZ,ZZ9.
001500            05  FILLER                  PIC X(22) VALUE SPACES.
001510
001520*  W-PAGE-COUNT AND W-PRINTED-LINES ARE THE TWO FIELDS PLCNTRPT.CBL'S
001530*  FINALIZE-PAGE AND PRINT-HEADINGS PARAGRAPHS WATCH FOR A PAGE BREAK.
001540*  PAGE-FULL IS SET AT 50 LINES SO A STANDARD 66-LINE GREENBAR FORM
001550*  STILL HAS ROOM FOR THE HEADING BLOCK ON THE NEXT PAGE WITHOUT
001560*  RUNNING OFF THE BOTTOM OF THE FORM.
001570
001580        01  W-PAGE-COUNT                PIC 9(04)   COMP.
001590        01  W-PRINTED-LINES             PIC 99      COMP.
001600            88  PAGE-FULL                 VALUE 50 THRU 99.
001610
001620*  ONE RUN-LENGTH COUNT AND THREE DISPOSITION BUCKETS (COUNT AND
001630*  AMOUNT EACH), PLUS A TRAILING FILLER BYTE SO THE GROUP LENGTH COMES
001640*  OUT EVEN.  ACCUMULATE-CONTROL-TOTALS IS THE ONLY PARAGRAPH THAT
001650*  TOUCHES THE THREE DISPOSITION PAIRS; W-RUN-RECORD-COUNT IS BUMPED
001660*  SEPARATELY, UP IN 0200, SO THE GRAND TOTAL STAYS RIGHT EVEN IF A
001670*  DISPOSITION IS EVER DROPPED OR RENAMED.
001680
001690        01  W-CONTROL-TOTALS.
001700            05  W-RUN-RECORD-COUNT      PIC 9(07)   COMP.
001710            05  W-AUTHORIZED-COUNT      PIC 9(07)   COMP.
001720            05  W-AUTHORIZED-AMOUNT     PIC 9(11)   COMP.
001730            05  W-DECLINED-COUNT        PIC 9(07)   COMP.
001740            05  W-DECLINED-AMOUNT       PIC 9(11)   COMP.
001750            05  W-REJECTED-COUNT        PIC 9(07)   COMP.
001760            05  W-REJECTED-AMOUNT       PIC 9(11)   COMP.
001770            05  FILLER                  PIC X(01).
001780
001790        01  W-END-OF-PAYMENT-REQUEST-FILE  PIC X.
001800            88  END-OF-PAYMENT-REQUEST-FILE  VALUE "Y".
001810
001820        01  W-END-OF-BANK-AUTH-REPLY-FILE  PIC X.
001830            88  END-OF-BANK-AUTH-REPLY-FILE  VALUE "Y".
001840
001850*  W-PAYMENT-ID-EDIT IS CARRIED FOR DISPLAY/DEBUG USE ONLY -- NOTHING
001860*  IN THIS PROGRAM MOVES INTO IT TODAY, BUT THE FIELD IS KEPT SO A
001870*  FUTURE TRACE OR ABEND DUMP PARAGRAPH HAS AN EDITED COUNTER READY TO
001880*  HAND WITHOUT ADDING A NEW WORKING-STORAGE ITEM UNDER PRESSURE.
001890
001900        01  W-PAYMENT-ID-COUNTER        PIC 9(10)   COMP.
001910        01  W-PAYMENT-ID-EDIT           PIC 9(10).
001920
001930*  THE PREFIX IS FIXED TEXT AND THE SUFFIX IS THE RUN COUNTER EDITED
001940*  INTO TEN ZERO-FILLED DIGITS -- TOGETHER THEY FILL OUT THE 36-BYTE
001950*  PY-PAYMENT-ID FIELD THE SAME WIDTH AS THE UUID THE ON-LINE SERVICE
001960*  WOULD HAVE ASSIGNED.  THE NUMERIC-VIEW REDEFINITION BELOW EXISTS
001970*  SOLELY SO GENERATE-PAYMENT-ID CAN MOVE THE COUNTER IN AS A NUMBER
001980*  RATHER THAN HAVING TO EDIT IT TO X(10) FIRST.
001990
002000        01  W-PAYMENT-ID-BUILD.
002010            05  W-PAYMENT-ID-PREFIX     PIC X(25) VALUE
002020                         "PAYMENT-GATEWAY-BATCH-ID-".
002030            05  W-PAYMENT-ID-SUFFIX     PIC 9(10).
002040            05  FILLER                  PIC X(01).
002050        01  W-PAYMENT-ID-BUILD-NUMERIC-VIEW
002060                                   REDEFINES W-PAYMENT-ID-BUILD.
002070            05  FILLER                  PIC X(25).
002080            05  W-PAYMENT-ID-SUFFIX-N    PIC 9(10).
002090            05  FILLER                  PIC X(01).
002100
002110*  THESE TWO FIELDS ARE THE RECEIVING AREA FOR PAYMENT-VALIDATOR'S
002120*  LINKAGE OUTPUT.  W-FAILURE-REASON IS NOT PRINTED OR STORED BY THIS
002130*  PROGRAM TODAY -- THE CONTROL-REPORT ONLY TOTALS BY DISPOSITION, NOT
002140*  BY REASON -- BUT IT IS CAPTURED HERE SO A FUTURE REJECT-DETAIL
002150*  REPORT CAN BE ADDED WITHOUT CHANGING THE CALL INTERFACE.
002160
002170        01  W-VALID-FLAG                PIC X.
002180            88  W-REQUEST-IS-VALID        VALUE "Y".
002190        01  W-FAILURE-REASON            PIC X(21).
002200
002210*  RECEIVING AREA FOR BANK-SERVICE'S LINKAGE OUTPUT.  NEITHER FIELD IS
002220*  STORED ON THE PAYMENT-RECORD TODAY; MAP-AUTHORIZATION-OUTCOME READS
002230*  W-AUTHORIZED-FLAG TO DECIDE AUTHORIZED VERSUS DECLINED AND THEN
002240*  THROWS BOTH AWAY ONCE THE NEXT REQUEST STARTS.
002250
002260        01  W-AUTHORIZED-FLAG           PIC X.
002270            88  W-PAYMENT-WAS-AUTHORIZED  VALUE "Y".
002280        01  W-AUTHORIZATION-CODE        PIC X(10).
002290
002300*  HOLDS THE TEXT MAP-AUTHORIZATION-OUTCOME DECIDES ON -- "REJECTED",
002310*  "AUTHORIZED" OR "DECLINED" -- UNTIL 0210 OR 0230 MOVES IT ONTO
002320*  PY-PAYMENT-STATUS ON THE OUTGOING STORE RECORD.
002330
002340        01  W-PAYMENT-STATUS-RESULT     PIC X(10).
002350
002360*  SCRATCH FIELDS FOR EXTRACT-CARD-NUMBER-LAST-FOUR.  NONE OF THESE
002370*  SURVIVE PAST THE PARAGRAPH THAT USES THEM -- THEY ARE DECLARED HERE
002380*  RATHER THAN AS 77-LEVELS INSIDE THE PARAGRAPH BECAUSE THIS SHOP'S
002390*  COMPILER PUTS ALL SCRATCH AREAS IN WORKING-STORAGE, REGARDLESS OF
002400*  HOW LOCAL THEIR USE IS.
002410
002420        01  W-CARD-NUMBER-RIGHT-JUST    PIC X(19).
002430        01  W-LAST-FOUR-CANDIDATE       PIC X(04).
002440        01  W-LAST-FOUR-NUMERIC-VIEW REDEFINES W-LAST-FOUR-CANDIDATE.
002450            05  W-LAST-FOUR-N           PIC 9(04).
002460        01  W-CARD-NUMBER-LENGTH        PIC 99      COMP.
002470        01  W-CARD-NUMBER-TAIL-LENGTH   PIC 99      COMP.
002480        01  W-CARD-NUMBER-TAIL-START    PIC 99      COMP.
002490        01  W-LAST-FOUR-CANDIDATE-START PIC 99      COMP.
002500
002510*  THIS GROUP IS WHAT GOES OUT ON THE CALL TO BANK-SERVICE AS ITS
002520*  LK-BANK-AUTH-REQUEST LINKAGE RECORD.  IT IS BUILT FRESH FOR EVERY
002530*  AUTHORIZED-PATH REQUEST BY BANK-SERVICE'S OWN BUILD-THE-AUTH-REQUEST
002540*  PARAGRAPH -- THE DRIVER ONLY OWNS THE STORAGE FOR IT, NOT THE
002550*  FIELD-BY-FIELD ASSEMBLY.
002560
002570        01  BANK-SERVICE-AUTH-REQUEST.
002580            05  BSR-CARD-NUMBER          PIC X(19).
002590            05  BSR-EXPIRY-DATE          PIC X(07).
002600            05  BSR-CURRENCY-CODE        PIC X(03).
002610            05  BSR-AMOUNT               PIC 9(09).
002620            05  BSR-CVV                  PIC X(04).
002630
002640PROCEDURE DIVISION.
002650
002660*  MAIN-LINE IS DELIBERATELY THIN -- EVERYTHING THAT CAN GO WRONG WITH
002670*  ONE REQUEST RECORD LIVES DOWN IN THE 0200 RANGE SO THAT MAIN-LINE
002680*  READS AS THE FIVE-STEP SHAPE OF THE WHOLE RUN: OPEN, PRIME THE
002690*  TOTALS AND THE REPORT HEADING, WORK THE QUEUE ONE RECORD AT A TIME,
002700*  PRINT THE TOTALS, CLOSE DOWN.  A NEW PROGRAMMER PICKING THIS UP
002710*  COLD SHOULD BE ABLE TO FOLLOW THE WHOLE BATCH FROM THIS PARAGRAPH
002720*  ALONE AND ONLY DROP INTO THE DETAIL PARAGRAPHS WHEN SOMETHING HERE
002730*  DOES NOT MATCH WHAT THE CONTROL-REPORT SHOWS.
002740
002750MAIN-LINE.
002760
002770    PERFORM OPEN-THE-FILES.
002780    PERFORM INITIALIZE-CONTROL-TOTALS.
002790    PERFORM PRINT-HEADINGS.
002800
002810*  THE FIRST READ PRIMES THE LOOP -- WITHOUT IT THE UNTIL TEST ON THE
002820*  NEXT STATEMENT WOULD FIRE ON AN EMPTY FLAG AND THE PERFORM WOULD
002830*  NEVER EXECUTE EVEN ONCE FOR A ONE-RECORD FILE.
002840
002850    PERFORM READ-PAYMENT-REQUEST-NEXT.
002860    PERFORM 0200-PROCESS-ONE-PAYMENT-REQUEST THRU 0200-EXIT
002870                 UNTIL END-OF-PAYMENT-REQUEST-FILE.
002880
002890    PERFORM PRINT-CONTROL-TOTALS.
002900    PERFORM FINALIZE-PAGE.
002910    PERFORM CLOSE-THE-FILES.
002920
002930    STOP RUN.
002940*_____________________________________________________________________
002950
002960*  FOUR FILES, ALL OPENED TOGETHER AT THE TOP OF THE RUN AND HELD OPEN
002970*  THROUGHOUT -- THE QUEUE (INPUT), THE STAGED BANK REPLIES (INPUT),
002980*  THE PAYMENT STORE (OUTPUT) AND THE CONTROL-REPORT (OUTPUT).  THE
002990*  SWITCHES AND COUNTERS SET TO ZERO HERE ARE THE ONES MAIN-LINE'S
003000*  LOOP TEST AND GENERATE-PAYMENT-ID DEPEND ON BEING CLEAN AT RUN
003010*  START -- A STALE VALUE CARRIED OVER FROM A PRIOR RUN IN THE SAME
003020*  REGION WOULD EITHER SKIP THE FIRST RECORD OR DUPLICATE A PAYMENT ID.
003030
003040OPEN-THE-FILES.
003050
003060    OPEN INPUT  PAYMENT-REQUEST-FILE.
003070    OPEN INPUT  BANK-AUTH-REPLY-FILE.
003080    OPEN OUTPUT PAYMENT-RECORD-FILE.
003090    OPEN OUTPUT CONTROL-REPORT-FILE.
003100
003110    MOVE "N" TO W-END-OF-PAYMENT-REQUEST-FILE.
003120    MOVE "N" TO W-END-OF-BANK-AUTH-REPLY-FILE.
003130    MOVE ZERO TO W-PAGE-COUNT.
003140    MOVE ZERO TO W-PAYMENT-ID-COUNTER.
003150*_____________________________________________________________________
003160
003170*  CLOSED IN THE SAME ORDER THEY WERE OPENED.  NOTHING FANCY --
003180*  PLAIN SEQUENTIAL FILES DO NOT NEED A PARTICULAR CLOSE ORDER, BUT
003190*  KEEPING IT PARALLEL TO OPEN-THE-FILES MAKES THE TWO PARAGRAPHS
003200*  EASY TO EYEBALL AGAINST EACH OTHER WHEN ADDING OR DROPPING A FILE.
003210
003220CLOSE-THE-FILES.
003230
003240    CLOSE PAYMENT-REQUEST-FILE.
003250    CLOSE BANK-AUTH-REPLY-FILE.
003260    CLOSE PAYMENT-RECORD-FILE.
003270    CLOSE CONTROL-REPORT-FILE.
003280*_____________________________________________________________________
003290
003300*  W-CONTROL-TOTALS IS ONE GROUP MOVE COVERING THE RUN COUNT AND ALL
003310*  SIX DISPOSITION COUNTERS/AMOUNTS TOGETHER -- ADDING A NEW
003320*  DISPOSITION BUCKET LATER ONLY MEANS ADDING A 05-LEVEL UNDER THE
003330*  GROUP, NOT TOUCHING THIS PARAGRAPH.
003340
003350INITIALIZE-CONTROL-TOTALS.
003360
003370    MOVE ZERO TO W-CONTROL-TOTALS.
003380*_____________________________________________________________________
003390
003400*  STRAIGHT SEQUENTIAL READ OF THE INCOMING QUEUE, NO KEY.  THE AT END
003410*  CLAUSE ONLY SETS THE SWITCH -- IT DOES NOT STOP RUN HERE, BECAUSE
003420*  THE BANK-AUTH-REPLY-FILE AND THE CONTROL-REPORT STILL HAVE WORK TO
003430*  DO AFTER THE LAST REQUEST RECORD IS PROCESSED.
003440
003450READ-PAYMENT-REQUEST-NEXT.
003460
003470    READ PAYMENT-REQUEST-FILE
003480       AT END
003490          MOVE "Y" TO W-END-OF-PAYMENT-REQUEST-FILE.
003500*_____________________________________________________________________
003510
0035200200-PROCESS-ONE-PAYMENT-REQUEST.
003530
003540*  THE STORE NEEDS A UNIQUE ID FOR EVERY INCOMING REQUEST, BOTH
003550*  ACCEPTED AND REJECTED.  A RUN-LENGTH SEQUENCE NUMBER BUILT INTO
003560*  GENERATE-PAYMENT-ID STANDS IN FOR THE UUID THE ON-LINE SERVICE
003570*  WOULD HAVE ASSIGNED.
003580*
003590*  REQ-1371 -- READ-BANK-AUTH-REPLY-NEXT IS PERFORMED HERE, BEFORE THE
003600*  VALIDATION CALL, SO THE REPLY FILE ADVANCES ONE RECORD FOR EVERY
003610*  REQUEST RECORD REGARDLESS OF OUTCOME.  IF IT WERE SKIPPED ON A
003620*  REJECT, THE REPLY STREAM WOULD FALL PERMANENTLY OUT OF STEP WITH
003630*  THE REQUEST STREAM FOR THE REST OF THE RUN.
003640
003650    ADD 1 TO W-RUN-RECORD-COUNT.
003660    PERFORM GENERATE-PAYMENT-ID.
003670    PERFORM READ-BANK-AUTH-REPLY-NEXT.
003680
003690    CALL "payment-validator" USING PAYMENT-REQUEST-RECORD
003700                                    W-VALID-FLAG
003710                                    W-FAILURE-REASON.
003720
003730    IF NOT W-REQUEST-IS-VALID
003740       GO TO 0230-REJECT-THE-REQUEST.
003750
003760*  ONLY REACHED WHEN PAYMENT-VALIDATOR PASSED THE REQUEST.  THE BANK
003770*  REPLY WAS ALREADY READ UP ABOVE IN 0200, BEFORE THE VALIDATOR WAS
003780*  EVEN CALLED, SO BY THIS POINT BANK-AUTH-REPLY-RECORD ALREADY HOLDS
003790*  THE REPLY FOR THIS REQUEST -- BANK-SERVICE DOES NOT DO ITS OWN READ,
003800*  IT ONLY INTERPRETS WHAT THE DRIVER HANDS IT.
003810
0038200210-AUTHORIZE-THE-REQUEST.
003830
003840    CALL "bank-service" USING PAYMENT-REQUEST-RECORD
003850                               BANK-SERVICE-AUTH-REQUEST
003860                               BANK-AUTH-REPLY-RECORD
003870                               W-AUTHORIZED-FLAG
003880                               W-AUTHORIZATION-CODE.
003890    PERFORM MAP-AUTHORIZATION-OUTCOME.
003900    MOVE W-PAYMENT-STATUS-RESULT TO PY-PAYMENT-STATUS.
003910    GO TO 0240-POST-THE-REQUEST.
003920
003930*  FALLS STRAIGHT THROUGH INTO 0240-POST-THE-REQUEST -- A REJECTED
003940*  RECORD STILL NEEDS ITS CARD/EXPIRY/CURRENCY/AMOUNT FIELDS CARRIED
003950*  TO THE STORE AND ITS OWN LINE IN THE CONTROL-REPORT, THE SAME AS AN
003960*  AUTHORIZED OR DECLINED ONE.  REQ-1287 IS WHAT PUT REJECTED RECORDS
003970*  INTO THE STORE IN THE FIRST PLACE -- BEFORE THAT THEY WERE SIMPLY
003980*  DROPPED AND THE CONTROL-REPORT COUNT NEVER TIED OUT TO THE NUMBER
003990*  OF RECORDS READ.
004000
0040100230-REJECT-THE-REQUEST.
004020
004030    MOVE "REJECTED"           TO PY-PAYMENT-STATUS.
004040
004050*  COMMON TAIL FOR ALL THREE DISPOSITIONS -- WHATEVER PY-PAYMENT-STATUS
004060*  WAS SET TO ABOVE, THE REMAINING FIELDS GO ON THE STORE RECORD THE
004070*  SAME WAY AND THE RUN MOVES ON TO THE NEXT REQUEST.
004080
0040900240-POST-THE-REQUEST.
004100
004110    PERFORM EXTRACT-CARD-NUMBER-LAST-FOUR.
004120    MOVE PRX-EXPIRY-MM-CCYY   TO PYX-EXPIRY-MM-CCYY.
004130    MOVE PR-CURRENCY-CODE     TO PY-CURRENCY-CODE.
004140    MOVE PR-AMOUNT            TO PY-AMOUNT.
004150
004160    PERFORM WRITE-THE-PAYMENT-RECORD.
004170    PERFORM ACCUMULATE-CONTROL-TOTALS.
004180    PERFORM READ-PAYMENT-REQUEST-NEXT.
004190
0042000200-EXIT.
004210    EXIT.
004220*_____________________________________________________________________
004230
004240*  THE COUNTER IS NEVER RESET ACROSS RUNS WITHIN THE SAME PROGRAM
004250*  EXECUTION, SO EVERY RECORD IN A GIVEN RUN -- AUTHORIZED, DECLINED OR
004260*  REJECTED -- GETS ITS OWN SUFFIX.  REQ-1203 WIDENED THE SUFFIX TO TEN
004270*  DIGITS SO A SINGLE RUN COULD NOT WRAP THE COUNTER AND DOUBLE UP AN
004280*  ID ON A LONG BATCH.
004290
004300GENERATE-PAYMENT-ID.
004310
004320    ADD 1 TO W-PAYMENT-ID-COUNTER.
004330    MOVE W-PAYMENT-ID-COUNTER TO W-PAYMENT-ID-SUFFIX.
004340    MOVE W-PAYMENT-ID-BUILD   TO PY-PAYMENT-ID.
004350*_____________________________________________________________________
004360
004370READ-BANK-AUTH-REPLY-NEXT.
004380
004390*  ONE REPLY RECORD IS STAGED PER REQUEST RECORD, IN THE SAME
004400*  SEQUENCE -- THE PRE-BUILT STAND-IN FOR THE LIVE ACQUIRING-BANK
004410*  EXCHANGE DESCRIBED FOR THIS BUILD OF THE BATCH.  PERFORMED ONCE
004420*  PER REQUEST RECORD NO MATTER HOW THE REQUEST IS DISPOSED OF.
004430
004440    READ BANK-AUTH-REPLY-FILE
004450       AT END
004460          MOVE "Y" TO W-END-OF-BANK-AUTH-REPLY-FILE
004470          MOVE "N" TO BR-AUTHORIZED-FLAG
004480          MOVE SPACES TO BR-AUTHORIZATION-CODE
004490          MOVE "N" TO BR-REPLY-PRESENT-FLAG.
004500*_____________________________________________________________________
004510
004520MAP-AUTHORIZATION-OUTCOME.
004530
004540*  NO REPLY FROM THE BANK IS A TECHNICAL FAILURE, NOT A DECLINE -- IT
004550*  MAPS TO REJECTED THE SAME AS A VALIDATION FAILURE.  ONLY WHEN A
004560*  REPLY WAS ACTUALLY OBTAINED DOES THE BANK'S OWN AUTHORIZED-FLAG
004570*  DECIDE AUTHORIZED VERSUS DECLINED.
004580
004590    IF BR-REPLY-NOT-OBTAINED
004600       MOVE "REJECTED"        TO W-PAYMENT-STATUS-RESULT
004610    ELSE
004620    IF W-PAYMENT-WAS-AUTHORIZED
004630       MOVE "AUTHORIZED"      TO W-PAYMENT-STATUS-RESULT
004640    ELSE
004650       MOVE "DECLINED"        TO W-PAYMENT-STATUS-RESULT.
004660*_____________________________________________________________________
004670
004680EXTRACT-CARD-NUMBER-LAST-FOUR.
004690
004700*  LAST FOUR CHARACTERS OF THE CARD NUMBER, TREATED AS ZERO WHEN
004710*  BLANK OR NOT NUMERIC.  A CARD NUMBER SHORTER THAN FOUR CHARACTERS
004720*  CONTRIBUTES ONLY ITS OWN DIGITS -- THE TAIL IS NOT PADDED OUT TO
004730*  FOUR DIGITS BEFORE BEING TESTED, ONLY ZERO-FILLED ON THE LEFT
004740*  AFTERWARD SO THE NUMERIC FIELD COMES OUT RIGHT-JUSTIFIED.
004750
004760    MOVE ZERO TO PY-CARD-NUMBER-LAST4.
004770    MOVE PR-CARD-NUMBER TO W-CARD-NUMBER-RIGHT-JUST.
004780
004790    MOVE ZERO TO W-CARD-NUMBER-LENGTH.
004800    INSPECT W-CARD-NUMBER-RIGHT-JUST TALLYING W-CARD-NUMBER-LENGTH
004810                    FOR CHARACTERS BEFORE INITIAL SPACE.
004820
004830    IF W-CARD-NUMBER-LENGTH = ZERO
004840       GO TO EXTRACT-CARD-NUMBER-LAST-FOUR-EXIT.
004850
004860    IF W-CARD-NUMBER-LENGTH > 4
004870       MOVE 4 TO W-CARD-NUMBER-TAIL-LENGTH
004880    ELSE
004890       MOVE W-CARD-NUMBER-LENGTH TO W-CARD-NUMBER-TAIL-LENGTH.
004900
004910    COMPUTE W-CARD-NUMBER-TAIL-START =
004920               W-CARD-NUMBER-LENGTH - W-CARD-NUMBER-TAIL-LENGTH + 1.
004930
004940    IF W-CARD-NUMBER-RIGHT-JUST
004950           (W-CARD-NUMBER-TAIL-START:W-CARD-NUMBER-TAIL-LENGTH)
004960                                             NOT NUMERIC-CLASS
004970       GO TO EXTRACT-CARD-NUMBER-LAST-FOUR-EXIT.
004980
004990    COMPUTE W-LAST-FOUR-CANDIDATE-START =
005000                        5 - W-CARD-NUMBER-TAIL-LENGTH.
005010
005020    MOVE ZERO TO W-LAST-FOUR-CANDIDATE.
005030    MOVE W-CARD-NUMBER-RIGHT-JUST
005040           (W-CARD-NUMBER-TAIL-START:W-CARD-NUMBER-TAIL-LENGTH)
005050           TO W-LAST-FOUR-CANDIDATE (W-LAST-FOUR-CANDIDATE-START:
005060                                      W-CARD-NUMBER-TAIL-LENGTH).
005070    MOVE W-LAST-FOUR-N TO PY-CARD-NUMBER-LAST4.
005080
005090EXTRACT-CARD-NUMBER-LAST-FOUR-EXIT.
005100    EXIT.
005110*_____________________________________________________________________
005120
005130*  ONE WRITE, NO KEY, NO RECORD-LOCKING -- THE STORE IS APPENDED TO IN
005140*  THE ORDER THE REQUESTS CAME IN.  PAYMENT-LOOKUP READS THIS SAME
005150*  FILE BACK FRONT TO BACK WHEN THE HELP DESK NEEDS A RECORD BY ID.
005160
005170WRITE-THE-PAYMENT-RECORD.
005180
005190    WRITE PAYMENT-RECORD.
005200*_____________________________________________________________________
005210
005220*  THREE-WAY SPLIT ON PY-PAYMENT-STATUS, MIRRORING THE THREE 88-LEVELS
005230*  DECLARED AGAINST IT IN FDPYMREC.CBL.  REQ-1344 ADDED THE GRAND TOTAL
005240*  LINE DOWNSTREAM IN PLCNTRPT.CBL -- IT READS OFF W-RUN-RECORD-COUNT,
005250*  WHICH IS BUMPED UP IN 0200 RATHER THAN HERE, SO IT STAYS ACCURATE
005260*  EVEN IF A FUTURE DISPOSITION BUCKET IS ADDED TO THIS IF.
005270
005280ACCUMULATE-CONTROL-TOTALS.
005290
005300    IF PY-STATUS-AUTHORIZED
005310       ADD 1 TO W-AUTHORIZED-COUNT
005320       ADD PY-AMOUNT TO W-AUTHORIZED-AMOUNT
005330    ELSE
005340    IF PY-STATUS-DECLINED
005350       ADD 1 TO W-DECLINED-COUNT
005360       ADD PY-AMOUNT TO W-DECLINED-AMOUNT
005370    ELSE
005380       ADD 1 TO W-REJECTED-COUNT
005390       ADD PY-AMOUNT TO W-REJECTED-AMOUNT.
005400*_____________________________________________________________________
005410
005420    COPY "PLCNTRPT.CBL".
