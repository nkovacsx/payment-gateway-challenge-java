000100
000110    IDENTIFICATION DIVISION.
000120    PROGRAM-ID. payment-lookup.
000130    AUTHOR. L FORTUNATO.
000140    INSTALLATION. DATA PROCESSING - PAYMENT GATEWAY BATCH PROCESSOR.
000150    DATE-WRITTEN. 03/16/1998.
000160    DATE-COMPILED.
000170    SECURITY. UNCLASSIFIED.
000180*-------------------------------------------------------------------
000190*    CHANGE LOG
000200*-------------------------------------------------------------------
000210*  DATE        INIT  REQUEST   DESCRIPTION
000220*  ----------  ----  --------  -------------------------------------
000230*  03/16/1998  LF    REQ-1058  ORIGINAL ENTRY - STAND-ALONE INQUIRY,
000240*                              OPERATOR KEYS A PAYMENT-ID AND THE
000250*                              STORE IS SCANNED FRONT TO BACK FOR IT.
000260*                              CLONED FROM THE OLD VENDOR-NUMBER
000270*                              INQUIRY SCREEN -- THE STORE HAS NO
000280*                              INDEX SO THE READ-BY-KEY IN THAT
000290*                              PROGRAM BECOMES A FULL SCAN HERE.
000300*  04/02/1998  LF    REQ-1061  DISPLAY LINE ADDED FOR THE AMOUNT.
000310*  02/19/2005  MK    REQ-1360  SEARCH COUNTER ADDED TO THE
000320*                              TERMINATION MESSAGE FOR THE HELP DESK.
000330*  05/08/2005  MK    REQ-1371  IDENTIFYING FIELDS ON THE DISPLAY NOW
000340*                              COME OFF THE PAYMENT-RECORD-SHORT-VIEW
000350*                              INSTEAD OF BEING RE-LISTED BY HAND.
000360*                              UPSI-0 SWITCH ADDED SO THE HELP DESK
000370*                              CAN TURN ON A RUNNING SEARCH-COUNT
000380*                              TRACE WITHOUT A RECOMPILE.
000390*-------------------------------------------------------------------
000400    ENVIRONMENT DIVISION.
000410    CONFIGURATION SECTION.
000420    SPECIAL-NAMES.
000430        UPSI-0 ON STATUS IS W-TRACE-SWITCH-ON
000440               OFF STATUS IS W-TRACE-SWITCH-OFF.
000450
000460    INPUT-OUTPUT SECTION.
000470    FILE-CONTROL.
000480
000490*  SAME SELECT THE BATCH DRIVER USES FOR THE PAYMENT STORE -- THIS
000500*  PROGRAM ONLY OPENS IT INPUT, NEVER OUTPUT, SO IT CANNOT DISTURB THE
000510*  STORE WHILE THE NIGHTLY BATCH IS NOT RUNNING.
000520
000530        COPY "SLPYMREC.CBL".
000540
000550    DATA DIVISION.
000560    FILE SECTION.
000570
000580        COPY "FDPYMREC.CBL".
000590
000600    WORKING-STORAGE SECTION.
000610
000620*  THE OPERATOR TYPES THE FULL 36-BYTE PAYMENT-ID -- THE MASK VIEW
000630*  BELOW EXISTS SOLELY SO AN "INVALID ID" MESSAGE CAN ECHO BACK JUST
000640*  THE LAST EIGHT CHARACTERS RATHER THAN THE WHOLE ID, WHICH IS
000650*  MOSTLY FIXED PREFIX TEXT AND NOT VERY USEFUL ON A TERMINAL SCREEN.
000660
000670        01  W-ENTERED-PAYMENT-ID        PIC X(36).
000680        01  W-ENTERED-ID-MASK-VIEW REDEFINES W-ENTERED-PAYMENT-ID.
000690            05  FILLER                  PIC X(28).
000700            05  W-ENTERED-ID-LAST-EIGHT PIC X(08).
000710        01  W-FOUND-PAYMENT-RECORD      PIC X.
000720            88  FOUND-PAYMENT-RECORD      VALUE "Y".
000730        01  W-END-OF-PAYMENT-RECORD-FILE PIC X.
000740            88  END-OF-PAYMENT-RECORD-FILE  VALUE "Y".
000750
000760*  EDIT FIELDS FOR DISPLAY-THE-RECORD -- THE AMOUNT IS ZERO-SUPPRESSED
000770*  ON THE LEFT, THE LAST-FOUR IS KEPT ZERO-FILLED SINCE A CARD ENDING
000780*  "0042" SHOULD NOT DISPLAY AS "42".
000790
000800        01  W-DISPLAY-AMOUNT-EDIT        PIC Z(08)9.
000810        01  W-DISPLAY-LAST-FOUR-EDIT     PIC 9(04).
000820
000830*  REQ-1360 -- RUNS FOR THE LIFE OF ONE TERMINAL SESSION, NOT RESET
000840*  BETWEEN SEARCHES, SO THE HELP DESK CAN SEE HOW MANY LOOKUPS WERE
000850*  DONE BEFORE THE OPERATOR QUITS.
000860
000870        01  W-SEARCH-COUNT               PIC 9(05)   COMP.
000880        01  W-SEARCH-COUNT-EDIT          PIC 9(05).
000890
000900*  DUMMY HAS NO MEANING OF ITS OWN -- IT IS ONLY A RECEIVING FIELD FOR
000910*  THE "PRESS ENTER TO CONTINUE" ACCEPT IN GET-RECORD-SHOW-AND-
000920*  GET-ANOTHER, WHERE WHATEVER THE OPERATOR TYPES IS THROWN AWAY.
000930
000940        77  DUMMY                        PIC X.
000950
000960*-------------------------------------------------------------------
000970*  AN INTERACTIVE COMPANION TO THE NIGHTLY BATCH -- THE HELP DESK
000980*  RUNS THIS ONE AT A TERMINAL WHEN A CARDHOLDER CALLS IN ASKING
000990*  WHAT HAPPENED TO A PAYMENT.  IT NEVER WRITES TO THE STORE, ONLY
001000*  READS IT, SO IT CAN RUN ANY TIME OF DAY WITHOUT RISK TO THE
001010*  BATCH WINDOW.
001020*-------------------------------------------------------------------
001030PROCEDURE DIVISION.
001040
001050*  PRIMES THE SEARCH LOOP WITH ONE ID BEFORE THE UNTIL CAN TEST IT,
001060*  THEN ALTERNATES BETWEEN SHOWING A FOUND RECORD AND ASKING FOR THE
001070*  NEXT ID UNTIL THE OPERATOR ENTERS NOTHING.
001080
001090MAIN-LINE.
001100
001110    OPEN INPUT PAYMENT-RECORD-FILE.
001120
001130    PERFORM GET-PAYMENT-ID-AND-SEARCH.
001140    PERFORM GET-PAYMENT-ID-AND-SEARCH UNTIL
001150                                 W-ENTERED-PAYMENT-ID EQUAL SPACES
001160                              OR FOUND-PAYMENT-RECORD.
001170
001180    PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
001190                                 W-ENTERED-PAYMENT-ID EQUAL SPACES.
001200
001210    CLOSE PAYMENT-RECORD-FILE.
001220
001230    EXIT PROGRAM.
001240
001250    STOP RUN.
001260*_____________________________________________________________________
001270
001280*  BLANK INPUT IS THE ONLY QUIT SIGNAL THIS PROGRAM RECOGNIZES --
001290*  THERE IS NO SEPARATE "QUIT" COMMAND, SINCE THE ORIGINAL SCREEN IT
001300*  WAS CLONED FROM WORKED THE SAME WAY.
001310
001320GET-PAYMENT-ID-AND-SEARCH.
001330
001340    MOVE SPACES TO W-ENTERED-PAYMENT-ID.
001350    DISPLAY "ENTER A PAYMENT ID TO SEARCH (<ENTER> TO QUIT)".
001360    ACCEPT W-ENTERED-PAYMENT-ID.
001370
001380    IF W-ENTERED-PAYMENT-ID EQUAL SPACES
001390       MOVE W-SEARCH-COUNT TO W-SEARCH-COUNT-EDIT
001400       DISPLAY "PROGRAM TERMINATED - SEARCHES THIS SESSION: "
001410               W-SEARCH-COUNT-EDIT
001420    ELSE
001430       ADD 1 TO W-SEARCH-COUNT
001440       PERFORM REWIND-THE-PAYMENT-RECORD-FILE
001450       PERFORM SEARCH-FOR-THE-PAYMENT-RECORD
001460       IF NOT FOUND-PAYMENT-RECORD
001470          DISPLAY "Invalid ID"
001480          DISPLAY "  ID ENDING ...." W-ENTERED-ID-LAST-EIGHT.
001490*_____________________________________________________________________
001500
001510REWIND-THE-PAYMENT-RECORD-FILE.
001520
001530*  THE STORE IS A PLAIN SEQUENTIAL FILE WITH NO KEY OF ITS OWN, SO
001540*  EVERY NEW SEARCH STARTS BY CLOSING AND RE-OPENING IT TO GET BACK
001550*  TO THE FRONT.
001560
001570    CLOSE PAYMENT-RECORD-FILE.
001580    OPEN INPUT PAYMENT-RECORD-FILE.
001590    MOVE "N" TO W-END-OF-PAYMENT-RECORD-FILE.
001600*_____________________________________________________________________
001610
001620*  ONCE A RECORD IS SHOWN, THE OPERATOR GETS ONE MORE CHANCE TO LOOK
001630*  BEFORE BEING ASKED FOR THE NEXT ID -- THE ACCEPT OF DUMMY BELOW
001640*  EXISTS ONLY TO HOLD THE SCREEN STILL.
001650
001660GET-RECORD-SHOW-AND-GET-ANOTHER.
001670
001680    PERFORM DISPLAY-THE-RECORD.
001690    DISPLAY "<ENTER> TO CONTINUE".
001700    ACCEPT DUMMY.
001710
001720    PERFORM GET-PAYMENT-ID-AND-SEARCH.
001730    PERFORM GET-PAYMENT-ID-AND-SEARCH UNTIL
001740                                 W-ENTERED-PAYMENT-ID EQUAL SPACES
001750                              OR FOUND-PAYMENT-RECORD.
001760*_____________________________________________________________________
001770
001780DISPLAY-THE-RECORD.
001790
001800*  PAYMENT-ID, STATUS AND THE LAST-FOUR COME OFF THE SHORT-VIEW
001810*  REDEFINITION RATHER THAN BEING RE-LISTED BY THEIR OWN 05-LEVEL
001820*  NAMES -- THE THREE IDENTIFYING FIELDS TRAVEL TOGETHER AS ONE GROUP.
001830
001840    MOVE PY-AMOUNT           TO W-DISPLAY-AMOUNT-EDIT.
001850    MOVE PYS-CARD-NUMBER-LAST4 TO W-DISPLAY-LAST-FOUR-EDIT.
001860
001870    DISPLAY "PAYMENT ID.........: " PYS-PAYMENT-ID.
001880    DISPLAY "1) STATUS..........: " PYS-PAYMENT-STATUS.
001890    DISPLAY "2) CARD LAST FOUR..: " W-DISPLAY-LAST-FOUR-EDIT.
001900    DISPLAY "3) EXPIRY MM/CCYY..: " PY-EXPIRY-MONTH "/" PY-EXPIRY-YEAR.
001910    DISPLAY "4) CURRENCY........: " PY-CURRENCY-CODE.
001920    DISPLAY "5) AMOUNT..........: " W-DISPLAY-AMOUNT-EDIT.
001930
001940    IF W-TRACE-SWITCH-ON
001950       MOVE W-SEARCH-COUNT TO W-SEARCH-COUNT-EDIT
001960       DISPLAY "   (SEARCHES THIS SESSION: " W-SEARCH-COUNT-EDIT ")".
001970*_____________________________________________________________________
001980
001990    COPY "PL-LOOK-UP-PAYMENT-RECORD.CBL".
