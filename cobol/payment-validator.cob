000100
000110    IDENTIFICATION DIVISION.
000120    PROGRAM-ID. payment-validator.
000130    AUTHOR. L FORTUNATO.
000140    INSTALLATION. DATA PROCESSING - PAYMENT GATEWAY BATCH PROCESSOR.
000150    DATE-WRITTEN. 02/11/1998.
000160    DATE-COMPILED.
000170    SECURITY. UNCLASSIFIED.
000180*-------------------------------------------------------------------
000190*    CHANGE LOG
000200*-------------------------------------------------------------------
000210*  DATE        INIT  REQUEST   DESCRIPTION
000220*  ----------  ----  --------  -------------------------------------
000230*  02/11/1998  LF    REQ-1047  ORIGINAL ENTRY - FIELD-LEVEL
000240*                              VALIDATION OF AN INCOMING PAYMENT
000250*                              REQUEST, BROKEN OUT OF THE OLD
000260*                              CONTROL-FILE MAINTENANCE ENTRY-FIELD
000270*                              LOOP SO IT CAN BE CALLED FROM THE
000280*                              BATCH DRIVER AND REUSED LATER.
000290*  03/02/1998  LF    REQ-1051  ADDED CURRENCY ALLOW-LIST CHECK.
000300*  03/09/1998  LF    REQ-1051  ADDED EXPIRY-IS-CURRENT CHECK, CALLS
000310*                              WSEXPDT LEAP-YEAR ARITHMETIC.
000320*  11/22/1999  LF    REQ-1203  Y2K - EXPIRY YEAR NOW CARRIED AND
000330*                              COMPARED AS 4 DIGITS THROUGHOUT.
000340*  04/18/2001  RC    REQ-1287  CVV NOW ACCEPTS 3 OR 4 DIGITS (WAS
000350*                              HARD-CODED TO 3).
000360*  09/06/2004  MK    REQ-1344  SUPPORTED-CURRENCY LIST MOVED TO A
000370*                              TABLE SO OPS CAN EXTEND IT WITHOUT A
000380*                              RECOMPILE OF THE CALLING PROGRAM.
000390*  06/14/2005  MK    REQ-1378  NARRATIVE COMMENTS ADDED THROUGH
000400*                              WORKING-STORAGE AND THE PROCEDURE
000410*                              DIVISION AT THE AUDITOR'S REQUEST --
000420*                              NO LOGIC CHANGED.
000430*-------------------------------------------------------------------
000440    ENVIRONMENT DIVISION.
000450    CONFIGURATION SECTION.
000460
000470*  NO FILES, NO PRINTER, NO UPSI SWITCHES -- THIS PROGRAM IS A
000480*  PURE CALLED SUBPROGRAM WITH NOTHING IN INPUT-OUTPUT SECTION.  THE
000490*  ONLY SPECIAL-NAMES ENTRY IT NEEDS IS THE NUMERIC-CLASS TEST USED
000500*  BY CHECK-THE-CARD-NUMBER AND CHECK-THE-CVV TO CONFIRM A FIELD IS
000510*  ALL DIGITS.
000520
000530    SPECIAL-NAMES.
000540    CLASS NUMERIC-CLASS IS "0" THRU "9".
000550
000560    DATA DIVISION.
000570    WORKING-STORAGE SECTION.
000580
000590    COPY "WSEXPDT.CBL".
000600
000610*  REQ-1344 -- THE THREE SUPPORTED CURRENCIES USED TO BE THREE
000620*  HARD-CODED IF TESTS IN CHECK-THE-CURRENCY-CODE.  THEY ARE LOADED
000630*  INTO THIS TABLE ONCE AT THE TOP OF MAIN-LINE INSTEAD, SO ADDING A
000640*  FOURTH CURRENCY IS A ONE-LINE MOVE ADDED TO MAIN-LINE RATHER THAN A
000650*  NEW IF BRANCH BURIED IN THE CHECK PARAGRAPH ITSELF.
000660
000670    01  W-SUPPORTED-CURRENCY-TABLE.
000680        05  W-SUPPORTED-CURRENCY OCCURS 3 TIMES
000690                                  PIC X(03).
000700
000710    01  W-CURRENCY-UPPERCASE         PIC X(03).
000720    01  W-CURRENCY-TABLE-INDEX       PIC 99   COMP.
000730    01  W-CURRENCY-FOUND-FLAG        PIC X.
000740        88  CURRENCY-WAS-FOUND       VALUE "Y".
000750
000760*  SPLITS THE INCOMING EXPIRY MONTH/YEAR BACK APART AFTER THEY ARE
000770*  COMBINED FOR THE MOVE INTO WSEXPDT.CBL'S WORK AREA -- EXPD-EXPIRY-
000780*  CCYY AND EXPD-EXPIRY-MM WANT TO BE LOADED SEPARATELY, NOT AS ONE
000790*  SIX-DIGIT FIELD.
000800
000810    01  W-EXPIRY-CCYYMM              PIC 9(06).
000820    01  W-EXPIRY-CCYYMM-SPLIT REDEFINES W-EXPIRY-CCYYMM.
000830        05  W-EXPIRY-CCYY-PART       PIC 9(04).
000840        05  W-EXPIRY-MM-PART         PIC 9(02).
000850
000860*  SCRATCH LENGTH COUNTERS FOR THE CARD-NUMBER AND CVV FIELD CHECKS --
000870*  BOTH FIELDS ARE VARIABLE LENGTH UP TO THEIR MAXIMUM PIC WIDTH, WITH
000880*  THE ACTUAL DATA LEFT-JUSTIFIED AND THE REST SPACE-FILLED.
000890
000900    01  W-CARD-NUMBER-LENGTH         PIC 99   COMP.
000910    01  W-CVV-LENGTH                 PIC 99   COMP.
000920
000930*  THE FULL PAYMENT-REQUEST RECORD ARRIVES BY LINKAGE, FIELD FOR
000940*  FIELD, SO THIS COPY OF THE LAYOUT MUST BE KEPT IN STEP WITH
000950*  FDPYMREQ.CBL'S PAYMENT-REQUEST-RECORD BY HAND -- A SEPARATELY
000960*  COMPILED SUBPROGRAM CANNOT COPY A FILE SECTION RECORD FROM THE
000970*  CALLING PROGRAM.
000980
000990    LINKAGE SECTION.
001000
001010    01  LK-PAYMENT-REQUEST.
001020        05  LK-CARD-NUMBER            PIC X(19).
001030        05  LK-EXPIRY-MONTH           PIC 9(02).
001040        05  LK-EXPIRY-YEAR            PIC 9(04).
001050        05  LK-CURRENCY-CODE          PIC X(03).
001060        05  LK-AMOUNT                 PIC 9(09).
001070        05  LK-CVV                    PIC X(04).
001080
001090*  LK-VALID-FLAG AND LK-FAILURE-REASON ARE THE TWO-FIELD ANSWER
001100*  PASSED BACK TO PAYMENT-GATEWAY-BATCH -- "Y"/"N" PLUS, ON A "N",
001110*  THE EXACT FAILURE STRING THE CALLING PROGRAM EXPECTS TO TOTAL OR
001120*  DISPLAY VERBATIM.  ONLY THE FIRST CHECK THAT FAILS SETS THE REASON;
001130*  VALIDATE-THE-REQUEST STOPS ON THE FIRST FAILURE AND NEVER
001140*  OVERWRITES IT WITH A LATER CHECK.
001150
001160    01  LK-VALID-FLAG                 PIC X.
001170        88  LK-REQUEST-IS-VALID       VALUE "Y".
001180
001190    01  LK-FAILURE-REASON             PIC X(21).
001200
001210*  THE PROGRAM IS CALLED ONCE PER INCOMING REQUEST AND RETURNS
001220*  IMMEDIATELY AFTER VALIDATE-THE-REQUEST -- THERE IS NO STATE CARRIED
001230*  BETWEEN CALLS EXCEPT THE CURRENCY TABLE, WHICH IS RELOADED FRESH
001240*  EVERY TIME SO A FUTURE CHANGE TO THE ALLOW-LIST DOES NOT REQUIRE
001250*  THIS PROGRAM TO TRACK WHETHER IT HAS ALREADY BEEN LOADED.
001260
001270    PROCEDURE DIVISION USING LK-PAYMENT-REQUEST
001280                         LK-VALID-FLAG
001290                         LK-FAILURE-REASON.
001300
001310    MAIN-LINE.
001320
001330*  LK-VALID-FLAG STARTS "Y" AND ONLY CHECK-THE-CARD-NUMBER ONWARD CAN
001340*  FLIP IT TO "N" -- A REQUEST THAT SOMEHOW SKIPPED EVERY CHECK WOULD
001350*  COME BACK VALID, BUT THAT CANNOT HAPPEN BECAUSE VALIDATE-THE-REQUEST
001360*  ALWAYS RUNS AT LEAST CHECK-THE-CARD-NUMBER.
001370
001380    MOVE "Y" TO LK-VALID-FLAG.
001390    MOVE SPACES TO LK-FAILURE-REASON.
001400
001410    MOVE "USD" TO W-SUPPORTED-CURRENCY (1).
001420    MOVE "EUR" TO W-SUPPORTED-CURRENCY (2).
001430    MOVE "GBP" TO W-SUPPORTED-CURRENCY (3).
001440
001450    PERFORM VALIDATE-THE-REQUEST.
001460
001470    GOBACK.
001480*_____________________________________________________________________
001490
001500*  SEVEN CHECKS, RUN IN THE DOCUMENTED VALIDATION ORDER, EACH ONE
001510*  GATED BY A GO TO VALIDATE-EXIT ON FAILURE -- THE FIRST CHECK THAT
001520*  FAILS IS THE ONLY ONE THE CALLER SEES.  CHECK-THE-CVV IS LAST AND
001530*  HAS NO GUARD AFTER IT BECAUSE THERE IS NOTHING LEFT TO SKIP.
001540
001550    VALIDATE-THE-REQUEST.
001560
001570    PERFORM CHECK-THE-CARD-NUMBER.
001580    IF NOT LK-REQUEST-IS-VALID
001590       GO TO VALIDATE-EXIT.
001600
001610    PERFORM CHECK-THE-EXPIRY-MONTH.
001620    IF NOT LK-REQUEST-IS-VALID
001630       GO TO VALIDATE-EXIT.
001640
001650    PERFORM CHECK-THE-EXPIRY-YEAR.
001660    IF NOT LK-REQUEST-IS-VALID
001670       GO TO VALIDATE-EXIT.
001680
001690    PERFORM CHECK-THE-EXPIRY-IS-CURRENT.
001700    IF NOT LK-REQUEST-IS-VALID
001710       GO TO VALIDATE-EXIT.
001720
001730    PERFORM CHECK-THE-CURRENCY-CODE.
001740    IF NOT LK-REQUEST-IS-VALID
001750       GO TO VALIDATE-EXIT.
001760
001770    PERFORM CHECK-THE-AMOUNT.
001780    IF NOT LK-REQUEST-IS-VALID
001790       GO TO VALIDATE-EXIT.
001800
001810    PERFORM CHECK-THE-CVV.
001820
001830    VALIDATE-EXIT.
001840    EXIT.
001850*_____________________________________________________________________
001860
001870*  CHECK 1 OF 7.  MUST BE PRESENT, 14-19 CHARACTERS, ALL NUMERIC
001880*  DIGITS.  THE THREE SEPARATE GO TO CHECK-THE-CARD-NUMBER-EXITS
001890*  BELOW ARE DELIBERATE -- ONCE ONE TEST HAS ALREADY FAILED THE
001900*  CARD NUMBER, THE LATER TESTS IN THIS SAME PARAGRAPH WOULD ONLY BE
001910*  TESTING GARBAGE (A BLANK FIELD HAS NO LENGTH TO INSPECT, A
001920*  TOO-SHORT FIELD HAS NO RANGE TO NUMERIC-CLASS CHECK).
001930
001940    CHECK-THE-CARD-NUMBER.
001950
001960    MOVE "Y" TO LK-VALID-FLAG.
001970
001980    IF LK-CARD-NUMBER EQUAL SPACES
001990       MOVE "N" TO LK-VALID-FLAG
002000       MOVE "Invalid Card Number" TO LK-FAILURE-REASON
002010       GO TO CHECK-THE-CARD-NUMBER-EXIT.
002020
002030    INSPECT LK-CARD-NUMBER TALLYING W-CARD-NUMBER-LENGTH
002040                           FOR CHARACTERS BEFORE INITIAL SPACE.
002050
002060    IF W-CARD-NUMBER-LENGTH < 14 OR W-CARD-NUMBER-LENGTH > 19
002070       MOVE "N" TO LK-VALID-FLAG
002080       MOVE "Invalid Card Number" TO LK-FAILURE-REASON
002090       GO TO CHECK-THE-CARD-NUMBER-EXIT.
002100
002110    IF LK-CARD-NUMBER (1:W-CARD-NUMBER-LENGTH) NOT NUMERIC-CLASS
002120       MOVE "N" TO LK-VALID-FLAG
002130       MOVE "Invalid Card Number" TO LK-FAILURE-REASON.
002140
002150    CHECK-THE-CARD-NUMBER-EXIT.
002160    EXIT.
002170*_____________________________________________________________________
002180
002190*  CHECK 2 OF 7.  MUST BE 1 THROUGH 12.  NO RANGE CHECK ON THE YEAR
002200*  IS DONE HERE -- THAT IS CHECK-THE-EXPIRY-YEAR'S JOB, SEPARATELY,
002210*  SO A CALLER READING THE FAILURE REASON CAN TELL WHICH HALF OF THE
002220*  EXPIRY DATE WAS WRONG.
002230
002240    CHECK-THE-EXPIRY-MONTH.
002250
002260    IF LK-EXPIRY-MONTH < 1 OR LK-EXPIRY-MONTH > 12
002270       MOVE "N" TO LK-VALID-FLAG
002280       MOVE "Invalid expiry month" TO LK-FAILURE-REASON
002290    ELSE
002300       MOVE "Y" TO LK-VALID-FLAG.
002310*_____________________________________________________________________
002320
002330*  CHECK 3 OF 7.  MUST NOT BE NEGATIVE - LK-EXPIRY-YEAR IS UNSIGNED SO
002340*  THIS CAN NEVER ACTUALLY FAIL, BUT THE CHECK STAYS IN PLACE AND IN
002350*  ORDER TO MATCH THE ORIGINAL RULE NUMBERING.  WHETHER THE YEAR ITSELF
002360*  HAS ALREADY PASSED IS NOT THIS PARAGRAPH'S CONCERN -- THAT IS
002370*  CHECK-THE-EXPIRY-IS-CURRENT, RIGHT AFTER THIS ONE.
002380
002390    CHECK-THE-EXPIRY-YEAR.
002400
002410    IF LK-EXPIRY-YEAR < 0
002420       MOVE "N" TO LK-VALID-FLAG
002430       MOVE "Invalid expiry year" TO LK-FAILURE-REASON
002440    ELSE
002450       MOVE "Y" TO LK-VALID-FLAG.
002460*_____________________________________________________________________
002470
002480*  CHECK 4 OF 7.  THE CARD IS GOOD THROUGH THE LAST CALENDAR DAY OF
002490*  THE EXPIRY MONTH - A CARD EXPIRING THIS MONTH IS STILL VALID.  THE
002500*  CCYY AND MM ARE SPLIT BACK APART FROM THE PAYMENT-REQUEST FIELDS AND
002510*  RELOADED INTO WSEXPDT.CBL'S OWN WORK AREA SO THE LEAP-YEAR/
002520*  LAST-DAY-OF-MONTH ARITHMETIC BELOW NEVER TOUCHES THE LINKAGE
002530*  FIELDS DIRECTLY.
002540
002550    CHECK-THE-EXPIRY-IS-CURRENT.
002560
002570    MOVE LK-EXPIRY-YEAR  TO W-EXPIRY-CCYY-PART.
002580    MOVE LK-EXPIRY-MONTH TO W-EXPIRY-MM-PART.
002590    MOVE W-EXPIRY-CCYY-PART TO EXPD-EXPIRY-CCYY.
002600    MOVE W-EXPIRY-MM-PART   TO EXPD-EXPIRY-MM.
002610
002620    PERFORM COMPUTE-EXPIRY-IS-CURRENT.
002630
002640    IF NOT EXPD-EXPIRY-IS-CURRENT
002650       MOVE "N" TO LK-VALID-FLAG
002660       MOVE "Expiry is in the past" TO LK-FAILURE-REASON
002670    ELSE
002680       MOVE "Y" TO LK-VALID-FLAG.
002690*_____________________________________________________________________
002700
002710*  BUILDS THE EXPIRY MONTH'S LAST CALENDAR DAY AND COMPARES IT TO
002720*  TODAY'S DATE -- A CARD IS CURRENT IF ITS LAST DAY IS TODAY OR
002730*  LATER.  TODAY COMES FROM THE SYSTEM CLOCK VIA ACCEPT ... FROM DATE,
002740*  NOT FROM ANY FIELD ON THE REQUEST, SO THIS PARAGRAPH'S ANSWER
002750*  CHANGES FROM ONE CALENDAR DAY TO THE NEXT EVEN FOR AN IDENTICAL
002760*  REQUEST RECORD.
002770
002780    COMPUTE-EXPIRY-IS-CURRENT.
002790
002800    MOVE "N" TO W-EXPD-EXPIRY-IS-CURRENT.
002810
002820    PERFORM DETERMINE-IF-EXPIRY-YEAR-IS-LEAP.
002830    PERFORM LOAD-THE-DAYS-IN-MONTH-TABLE.
002840
002850    MOVE EXPD-EXPIRY-CCYY TO EXPD-LAST-DAY-CCYY.
002860    MOVE EXPD-EXPIRY-MM   TO EXPD-LAST-DAY-MM.
002870    MOVE EXPD-EXPIRY-MM   TO EXPD-TABLE-INDEX.
002880    MOVE EXPD-DAYS-IN-MONTH (EXPD-TABLE-INDEX) TO EXPD-LAST-DAY-DD.
002890
002900    ACCEPT EXPD-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
002910
002920    IF EXPD-LAST-DAY-CCYYMMDD NOT LESS THAN EXPD-TODAY-CCYYMMDD
002930       MOVE "Y" TO W-EXPD-EXPIRY-IS-CURRENT.
002940*_____________________________________________________________________
002950
002960*  THE STANDARD DIVISIBLE-BY-4-EXCEPT-100-UNLESS-400 RULE, DONE AS
002970*  THREE SUCCESSIVE DIVIDE/REMAINDER TESTS BECAUSE THIS COMPILER HAS
002980*  NO MOD OR REMAINDER INTRINSIC -- THE QUOTIENT EACH TIME IS A
002990*  THROWAWAY, CAUGHT BY EXPD-LEAP-YEAR-DUMMY-QUO SOLELY SO THE DIVIDE
003000*  STATEMENT HAS SOMEWHERE TO PUT IT.
003010
003020    DETERMINE-IF-EXPIRY-YEAR-IS-LEAP.
003030
003040    MOVE "N" TO W-EXPD-LEAP-YEAR-FLAG.
003050
003060    DIVIDE EXPD-EXPIRY-CCYY BY 4
003070        GIVING EXPD-LEAP-YEAR-DUMMY-QUO
003080        REMAINDER EXPD-LEAP-YEAR-REMAINDER-4.
003090
003100    IF EXPD-LEAP-YEAR-REMAINDER-4 EQUAL ZERO
003110       DIVIDE EXPD-EXPIRY-CCYY BY 100
003120           GIVING EXPD-LEAP-YEAR-DUMMY-QUO
003130           REMAINDER EXPD-LEAP-YEAR-REMAINDER-100
003140       IF EXPD-LEAP-YEAR-REMAINDER-100 NOT EQUAL ZERO
003150          MOVE "Y" TO W-EXPD-LEAP-YEAR-FLAG
003160       ELSE
003170          DIVIDE EXPD-EXPIRY-CCYY BY 400
003180              GIVING EXPD-LEAP-YEAR-DUMMY-QUO
003190              REMAINDER EXPD-LEAP-YEAR-REMAINDER-400
003200          IF EXPD-LEAP-YEAR-REMAINDER-400 EQUAL ZERO
003210             MOVE "Y" TO W-EXPD-LEAP-YEAR-FLAG.
003220*_____________________________________________________________________
003230
003240*  RELOADED ON EVERY CALL RATHER THAN BUILT ONCE AND KEPT -- THE TABLE
003250*  IS ONLY TWELVE MOVES, CHEAPER TO REBUILD EVERY TIME THAN TO ADD A
003260*  FLAG TO TRACK WHETHER IT WAS ALREADY LOADED THIS RUN.  FEBRUARY IS
003270*  SET TO 28 AND THEN BUMPED TO 29 BELOW IF THE EXPIRY YEAR TESTED
003280*  LEAP.
003290
003300    LOAD-THE-DAYS-IN-MONTH-TABLE.
003310
003320    MOVE 31 TO EXPD-DAYS-IN-MONTH (1).
003330    MOVE 28 TO EXPD-DAYS-IN-MONTH (2).
003340    MOVE 31 TO EXPD-DAYS-IN-MONTH (3).
003350    MOVE 30 TO EXPD-DAYS-IN-MONTH (4).
003360    MOVE 31 TO EXPD-DAYS-IN-MONTH (5).
003370    MOVE 30 TO EXPD-DAYS-IN-MONTH (6).
003380    MOVE 31 TO EXPD-DAYS-IN-MONTH (7).
003390    MOVE 31 TO EXPD-DAYS-IN-MONTH (8).
003400    MOVE 30 TO EXPD-DAYS-IN-MONTH (9).
003410    MOVE 31 TO EXPD-DAYS-IN-MONTH (10).
003420    MOVE 30 TO EXPD-DAYS-IN-MONTH (11).
003430    MOVE 31 TO EXPD-DAYS-IN-MONTH (12).
003440
003450    IF EXPD-YEAR-IS-LEAP
003460       MOVE 29 TO EXPD-DAYS-IN-MONTH (2).
003470*_____________________________________________________________________
003480
003490*  CHECK 5 OF 7.  MUST BE PRESENT, EXACTLY 3 CHARACTERS, AND MATCH THE
003500*  ALLOW-LIST CASE-INSENSITIVELY.  THE INCOMING CODE IS UPPERCASED
003510*  BEFORE THE TABLE SEARCH SO "usd" MATCHES THE SAME AS "USD" -- THE
003520*  ALLOW-LIST ITSELF IS ALWAYS LOADED UPPERCASE BY MAIN-LINE.
003530
003540    CHECK-THE-CURRENCY-CODE.
003550
003560    MOVE "N" TO LK-VALID-FLAG.
003570
003580    IF LK-CURRENCY-CODE EQUAL SPACES
003590       MOVE "Currency is invalid" TO LK-FAILURE-REASON
003600       GO TO CHECK-THE-CURRENCY-CODE-EXIT.
003610
003620    MOVE LK-CURRENCY-CODE TO W-CURRENCY-UPPERCASE.
003630    INSPECT W-CURRENCY-UPPERCASE CONVERTING
003640            "abcdefghijklmnopqrstuvwxyz"
003650         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003660
003670    MOVE "N" TO W-CURRENCY-FOUND-FLAG.
003680    PERFORM VARYING W-CURRENCY-TABLE-INDEX FROM 1 BY 1
003690              UNTIL W-CURRENCY-TABLE-INDEX > 3
003700       IF W-CURRENCY-UPPERCASE EQUAL
003710                     W-SUPPORTED-CURRENCY (W-CURRENCY-TABLE-INDEX)
003720          MOVE "Y" TO W-CURRENCY-FOUND-FLAG.
003730
003740    IF CURRENCY-WAS-FOUND
003750       MOVE "Y" TO LK-VALID-FLAG
003760    ELSE
003770       MOVE "Currency is invalid" TO LK-FAILURE-REASON.
003780
003790    CHECK-THE-CURRENCY-CODE-EXIT.
003800    EXIT.
003810*_____________________________________________________________________
003820
003830*  CHECK 6 OF 7.  MUST BE STRICTLY POSITIVE.  LK-AMOUNT IS AN UNSIGNED
003840*  PIC 9(09), SO THE ONLY WAY THIS CAN FAIL IS A ZERO AMOUNT -- THERE
003850*  IS NO NEGATIVE VALUE FOR IT TO CARRY.
003860
003870    CHECK-THE-AMOUNT.
003880
003890    IF LK-AMOUNT > 0
003900       MOVE "Y" TO LK-VALID-FLAG
003910    ELSE
003920       MOVE "N" TO LK-VALID-FLAG
003930       MOVE "Amount is invalid" TO LK-FAILURE-REASON.
003940*_____________________________________________________________________
003950
003960*  CHECK 7 OF 7, THE LAST ONE IN THE RANGE.  MUST BE PRESENT, 3 OR 4
003970*  CHARACTERS, ALL NUMERIC DIGITS.  REQ-1287 WIDENED THIS FROM A
003980*  HARD 3-DIGIT-ONLY RULE TO 3-OR-4 SO AMERICAN-EXPRESS-STYLE FOUR
003990*  DIGIT CVVS WOULD STOP BEING REJECTED.
004000
004010    CHECK-THE-CVV.
004020
004030    MOVE "Y" TO LK-VALID-FLAG.
004040
004050    IF LK-CVV EQUAL SPACES
004060       MOVE "N" TO LK-VALID-FLAG
004070       MOVE "CVV is invalid" TO LK-FAILURE-REASON
004080       GO TO CHECK-THE-CVV-EXIT.
004090
004100    MOVE ZERO TO W-CVV-LENGTH.
004110    INSPECT LK-CVV TALLYING W-CVV-LENGTH
004120                   FOR CHARACTERS BEFORE INITIAL SPACE.
004130
004140    IF W-CVV-LENGTH < 3 OR W-CVV-LENGTH > 4
004150       MOVE "N" TO LK-VALID-FLAG
004160       MOVE "CVV is invalid" TO LK-FAILURE-REASON
004170       GO TO CHECK-THE-CVV-EXIT.
004180
004190    IF LK-CVV (1:W-CVV-LENGTH) NOT NUMERIC-CLASS
004200       MOVE "N" TO LK-VALID-FLAG
004210       MOVE "CVV is invalid" TO LK-FAILURE-REASON.
004220
004230    CHECK-THE-CVV-EXIT.
004240    EXIT.
004250*_____________________________________________________________________
